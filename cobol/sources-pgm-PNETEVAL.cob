000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PNETEVAL.
000500 AUTHOR.         R SOH SIEW HOE.
000600 INSTALLATION.   OPERATIONS SYSTEMS - BATCH SETTLEMENT.
000700 DATE-WRITTEN.   12 JUN 1987.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT DECIDES WHETHER
001200*               ONE TRANSITION OF THE NET IS ENABLED.  IT IS
001300*               CALLED ONCE PER TRANSITION BY PNETSTEP (THE
001400*               STEP PROCESSOR) AND BY PNETCONF (THE CONFLICT
001500*               RESOLVER).  THE PLACE, TRANSITION AND ARC
001600*               TABLES ARE PASSED BY REFERENCE FROM THE
001700*               CALLER'S WORKING STORAGE - THIS ROUTINE DOES
001800*               NOT OPEN ANY FILES OF ITS OWN.
001900*
002000*NOTE        :  A MISSING ARC ID (NOT FOUND IN THE ARC TABLE)
002100*               IS SIMPLY SKIPPED, PER THE NET RULES.
002200*
002300*=================================================================
002400* HISTORY OF MODIFICATION:
002500*=================================================================
002600*|TAG    |PROGRAMMER        |DATE      |DESCRIPTION              |
002700*-----------------------------------------------------------------
002800* PN2000  R SOH SIEW HOE     12/06/1987  INITIAL VERSION - SPLIT
002900*                                        OUT OF THE OLD MONOLITH
003000*                                        STEP PROGRAM SO THE
003100*                                        ENABLEMENT RULE COULD
003200*                                        BE UNIT TESTED ON ITS
003300*                                        OWN.
003400* PN2006  D CHONG K B        03/11/1988  FIX - INHIBITOR ARC WAS
003500*                                        NOT SHORT-CIRCUITING
003600*                                        THE SCAN, SO A LATER
003700*                                        REGULAR ARC COULD STILL
003800*                                        RE-ENABLE THE SAME
003900*                                        TRANSITION. REQUEST
004000*                                        TR-0481.
004100* PN2011  A C NG RUEY JER    14/02/1991  FIX - BIDIRECTIONAL ARC
004200*                                        PLACE LOOKUP USED THE
004300*                                        WRONG END WHEN THE ARC
004400*                                        WAS STORED TRANSITION
004500*                                        TO PLACE. REQUEST
004600*                                        TR-0602.
004700* PN2019  J LIM YEW          19/01/1999  Y2K REVIEW - NO DATE
004800*                                        FIELDS IN THIS ROUTINE,
004900*                                        NO CHANGE REQUIRED.
005000* PN2023  M WEE TL           08/08/2001  ADD C100-CHECK-
005100*                                        REQUIREMENTS AS ITS OWN
005200*                                        PARAGRAPH SO THE FINAL
005300*                                        TOKEN-SUFFICIENCY PASS
005400*                                        CAN BE TRACED SEPARATELY
005500*                                        FROM THE ARC SCAN IN THE
005600*                                        COMPILE LISTING.
005700*=================================================================
005800*
005900 EJECT
006000**********************
006100 ENVIRONMENT DIVISION.
006200**********************
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.  IBM-AS400.
006500 OBJECT-COMPUTER.  IBM-AS400.
006600 SPECIAL-NAMES.    CLASS NUM-CLASS IS "0123456789"
006700                   UPSI-0 IS UPSI-SWITCH-0
006800                     ON  STATUS IS U0-ON
006900                     OFF STATUS IS U0-OFF.
007000*
007100***************
007200 DATA DIVISION.
007300***************
007400 WORKING-STORAGE SECTION.
007500*************************
007600 01  FILLER                          PIC X(24)        VALUE
007700     "** PROGRAM PNETEVAL **".
007800*
007900* ------------------ PROGRAM WORKING STORAGE -------------------*
008000 01  WK-C-COMMON.
008100     COPY PNMSG.
008150     05  FILLER                      PIC X(01).
008200*
008300 01  WS-EVAL-WORK-AREA.
008400     05  WS-ARC-SUB                  PIC 9(04)  COMP.
008500     05  WS-ARC-TAB-SUB              PIC 9(04)  COMP.
008600     05  WS-PLACE-TAB-SUB            PIC 9(04)  COMP.
008700     05  WS-DISABLED-SW              PIC X(01).
008800         88  WS-TRANS-DISABLED                 VALUE "Y".
008900         88  WS-TRANS-NOT-YET-DISABLED         VALUE "N".
009000     05  WS-ANY-REQUIREMENT-SW       PIC X(01).
009100         88  WS-REQUIREMENT-SEEN               VALUE "Y".
009200         88  WS-NO-REQUIREMENT-SEEN             VALUE "N".
009300     05  WS-ARC-FOUND-SW             PIC X(01).
009400         88  WS-ARC-WAS-FOUND                  VALUE "Y".
009500         88  WS-ARC-WAS-NOT-FOUND               VALUE "N".
009600     05  WS-PLACE-FOUND-SW           PIC X(01).
009700         88  WS-PLACE-WAS-FOUND                VALUE "Y".
009800         88  WS-PLACE-WAS-NOT-FOUND             VALUE "N".
009900     05  WS-CURRENT-TRAN-ID          PIC X(12).
010000     05  WS-WANTED-ARC-ID            PIC X(12).
010100     05  WS-WANTED-PLACE-ID          PIC X(12).
010200     05  WS-FOUND-PLACE-SUB          PIC 9(04)  COMP.
010250     05  FILLER                      PIC X(01).
010300*
010400 01  WS-PLACE-REQUIRED-TABLE.
010500     05  WS-PLACE-REQUIRED           PIC 9(04)  COMP
010600                                      OCCURS 200 TIMES.
010650     05  FILLER                      PIC X(01).
010700*
010800*****************
010900 LINKAGE SECTION.
011000*****************
011100 01  LK-PLACE-TABLE.
011200     05  LK-PLACE-COUNT              PIC 9(04)  COMP.
011300     05  LK-PLACE-ROW OCCURS 200 TIMES
011400                      INDEXED BY LK-PLACE-IDX.
011500         COPY PNPLTAB.
011550     05  FILLER                      PIC X(01).
011600*
011700 01  LK-TRAN-TABLE.
011800     05  LK-TRAN-COUNT               PIC 9(04)  COMP.
011900     05  LK-TRAN-ROW OCCURS 100 TIMES
012000                     INDEXED BY LK-TRAN-IDX.
012100         COPY PNTRTAB.
012150     05  FILLER                      PIC X(01).
012200*
012300 01  LK-ARC-TABLE.
012400     05  LK-ARC-COUNT                PIC 9(04)  COMP.
012500     05  LK-ARC-ROW OCCURS 500 TIMES
012600                    INDEXED BY LK-ARC-IDX.
012700         COPY PNARTAB.
012750     05  FILLER                      PIC X(01).
012800*
012900 01  LK-EVAL-PARMS.
013000     05  LK-EVAL-TRAN-IDX            PIC 9(04)  COMP.
013100     05  LK-EVAL-RESULT              PIC X(01).
013150     05  FILLER                      PIC X(01).
013200 EJECT
013300*********************************************************
013400 PROCEDURE DIVISION USING LK-PLACE-TABLE
013500                           LK-TRAN-TABLE
013600                           LK-ARC-TABLE
013700                           LK-EVAL-PARMS.
013800*********************************************************
013900 MAIN-MODULE.
014000     PERFORM A000-PROCESS-CALLED-ROUTINE
014100        THRU A099-PROCESS-CALLED-ROUTINE-EX.
014200     GOBACK.
014300*
014400*-----------------------------------------------------------------*
014500 A000-PROCESS-CALLED-ROUTINE.
014600*-----------------------------------------------------------------*
014700     MOVE    ZEROES          TO  WS-PLACE-REQUIRED-TABLE.
014800     MOVE    "N"             TO  WS-DISABLED-SW.
014900     MOVE    "N"             TO  WS-ANY-REQUIREMENT-SW.
015000     MOVE    PNT-ID (LK-EVAL-TRAN-IDX)
015100                              TO  WS-CURRENT-TRAN-ID.
015200*
015300     PERFORM B100-SCAN-ONE-ARC
015400        THRU B199-SCAN-ONE-ARC-EX
015500        VARYING WS-ARC-SUB FROM 1 BY 1
015600        UNTIL WS-ARC-SUB > PNT-ARC-COUNT (LK-EVAL-TRAN-IDX)
015700           OR WS-TRANS-DISABLED.
015800*
015900     IF  WS-TRANS-NOT-YET-DISABLED
016000         PERFORM C100-CHECK-REQUIREMENTS
016100            THRU C199-CHECK-REQUIREMENTS-EX.
016200*
016300     IF  WS-TRANS-DISABLED
016400         MOVE "N"            TO  LK-EVAL-RESULT
016500     ELSE
016600         MOVE "Y"            TO  LK-EVAL-RESULT.
016700*
016800 A099-PROCESS-CALLED-ROUTINE-EX.
016900     EXIT.
017000*-----------------------------------------------------------------*
017100 B100-SCAN-ONE-ARC.
017200*-----------------------------------------------------------------*
017300     MOVE PNT-ARC-ID (LK-EVAL-TRAN-IDX, WS-ARC-SUB)
017400                              TO  WS-WANTED-ARC-ID.
017500     PERFORM B150-FIND-ARC-BY-ID
017600        THRU B199-FIND-ARC-BY-ID-EX.
017700*
017800     IF  WS-ARC-WAS-NOT-FOUND
017900         GO TO B199-SCAN-ONE-ARC-EX.
018000*
018100     EVALUATE TRUE
018200         WHEN PNA-IS-INHIBITOR (WS-ARC-TAB-SUB)                   PN2006
018300              AND PNA-OUTGOING-ID (WS-ARC-TAB-SUB)
018400                    = WS-CURRENT-TRAN-ID
018500             PERFORM D100-CHECK-INHIBITOR-ARC
018600                THRU D199-CHECK-INHIBITOR-ARC-EX
018700         WHEN PNA-IS-BIDIRECTIONAL (WS-ARC-TAB-SUB)               PN2011
018800             PERFORM D200-CHECK-BIDIRECT-ARC
018900                THRU D299-CHECK-BIDIRECT-ARC-EX
019000         WHEN PNA-IS-REGULAR (WS-ARC-TAB-SUB)
019100              AND PNA-OUTGOING-ID (WS-ARC-TAB-SUB)
019200                    = WS-CURRENT-TRAN-ID
019300             PERFORM D300-CHECK-REGULAR-IN-ARC
019400                THRU D399-CHECK-REGULAR-IN-ARC-EX
019500         WHEN OTHER
019600             CONTINUE
019700     END-EVALUATE.
019800*
019900 B199-SCAN-ONE-ARC-EX.
020000     EXIT.
020100*-----------------------------------------------------------------*
020200 B150-FIND-ARC-BY-ID.
020300*-----------------------------------------------------------------*
020400     MOVE "N"                TO  WS-ARC-FOUND-SW.
020500     PERFORM W100-TEST-ARC-ROW-FOR-ID
020600        THRU W199-TEST-ARC-ROW-FOR-ID-EX
020700        VARYING WS-ARC-TAB-SUB FROM 1 BY 1
020800        UNTIL WS-ARC-TAB-SUB > LK-ARC-COUNT
020900           OR WS-ARC-WAS-FOUND.
021000*
021100 B199-FIND-ARC-BY-ID-EX.
021200     EXIT.
021300*-----------------------------------------------------------------*
021400 C100-CHECK-REQUIREMENTS.
021500*-----------------------------------------------------------------*
021600     IF  WS-NO-REQUIREMENT-SEEN
021700         GO TO C199-CHECK-REQUIREMENTS-EX.
021800*
021900     PERFORM W200-TEST-PLACE-SUFFICIENCY
022000        THRU W299-TEST-PLACE-SUFFICIENCY-EX
022100        VARYING WS-PLACE-TAB-SUB FROM 1 BY 1
022200        UNTIL WS-PLACE-TAB-SUB > LK-PLACE-COUNT
022300           OR WS-TRANS-DISABLED.
022400*
022500 C199-CHECK-REQUIREMENTS-EX.
022600     EXIT.
022700*-----------------------------------------------------------------*
022800 D100-CHECK-INHIBITOR-ARC.
022900*-----------------------------------------------------------------*
023000     MOVE PNA-INCOMING-ID (WS-ARC-TAB-SUB)
023100                              TO  WS-WANTED-PLACE-ID.
023200     PERFORM D900-FIND-PLACE-BY-ID
023300        THRU D999-FIND-PLACE-BY-ID-EX.
023400*
023500     IF  WS-PLACE-WAS-FOUND
023600         AND PNP-TOKENS (WS-FOUND-PLACE-SUB) > 0
023700         MOVE "Y"            TO  WS-DISABLED-SW.
023800*
023900 D199-CHECK-INHIBITOR-ARC-EX.
024000     EXIT.
024100*-----------------------------------------------------------------*
024200 D200-CHECK-BIDIRECT-ARC.
024300*-----------------------------------------------------------------*
024400     IF  PNA-INCOMING-ID (WS-ARC-TAB-SUB) = WS-CURRENT-TRAN-ID
024500         MOVE PNA-OUTGOING-ID (WS-ARC-TAB-SUB)
024600                              TO  WS-WANTED-PLACE-ID
024700     ELSE
024800         MOVE PNA-INCOMING-ID (WS-ARC-TAB-SUB)
024900                              TO  WS-WANTED-PLACE-ID
025000     END-IF.
025100*
025200     PERFORM D900-FIND-PLACE-BY-ID
025300        THRU D999-FIND-PLACE-BY-ID-EX.
025400*
025500     IF  WS-PLACE-WAS-NOT-FOUND
025600         OR PNP-TOKENS (WS-FOUND-PLACE-SUB) < 1
025700         MOVE "Y"            TO  WS-DISABLED-SW
025800     ELSE
025900         IF  PNA-OUTGOING-ID (WS-ARC-TAB-SUB)
026000                   = WS-CURRENT-TRAN-ID
026100             ADD 1 TO WS-PLACE-REQUIRED (WS-FOUND-PLACE-SUB)
026200             MOVE "Y"        TO  WS-ANY-REQUIREMENT-SW
026300         END-IF
026400     END-IF.
026500*
026600 D299-CHECK-BIDIRECT-ARC-EX.
026700     EXIT.
026800*-----------------------------------------------------------------*
026900 D300-CHECK-REGULAR-IN-ARC.
027000*-----------------------------------------------------------------*
027100     MOVE PNA-INCOMING-ID (WS-ARC-TAB-SUB)
027200                              TO  WS-WANTED-PLACE-ID.
027300     PERFORM D900-FIND-PLACE-BY-ID
027400        THRU D999-FIND-PLACE-BY-ID-EX.
027500*
027600     IF  WS-PLACE-WAS-NOT-FOUND
027700         MOVE "Y"            TO  WS-DISABLED-SW
027800     ELSE
027900         ADD 1 TO WS-PLACE-REQUIRED (WS-FOUND-PLACE-SUB)
028000         MOVE "Y"            TO  WS-ANY-REQUIREMENT-SW
028100     END-IF.
028200*
028300 D399-CHECK-REGULAR-IN-ARC-EX.
028400     EXIT.
028500*-----------------------------------------------------------------*
028600 D900-FIND-PLACE-BY-ID.
028700*-----------------------------------------------------------------*
028800     MOVE "N"                TO  WS-PLACE-FOUND-SW.
028900     PERFORM W300-TEST-PLACE-ROW-FOR-ID
029000        THRU W399-TEST-PLACE-ROW-FOR-ID-EX
029100        VARYING WS-FOUND-PLACE-SUB FROM 1 BY 1
029200        UNTIL WS-FOUND-PLACE-SUB > LK-PLACE-COUNT
029300           OR WS-PLACE-WAS-FOUND.
029400*
029500 D999-FIND-PLACE-BY-ID-EX.
029600     EXIT.
029700*-----------------------------------------------------------------*
029800 W100-TEST-ARC-ROW-FOR-ID.
029900*-----------------------------------------------------------------*
030000     IF  PNA-ID (WS-ARC-TAB-SUB) = WS-WANTED-ARC-ID
030100         MOVE "Y"            TO  WS-ARC-FOUND-SW.
030200*
030300 W199-TEST-ARC-ROW-FOR-ID-EX.
030400     EXIT.
030500*-----------------------------------------------------------------*
030600 W200-TEST-PLACE-SUFFICIENCY.
030700*-----------------------------------------------------------------*
030800     IF  WS-PLACE-REQUIRED (WS-PLACE-TAB-SUB) > 0
030900         AND PNP-TOKENS (WS-PLACE-TAB-SUB)
031000               < WS-PLACE-REQUIRED (WS-PLACE-TAB-SUB)
031100         MOVE "Y"            TO  WS-DISABLED-SW.
031200*
031300 W299-TEST-PLACE-SUFFICIENCY-EX.
031400     EXIT.
031500*-----------------------------------------------------------------*
031600 W300-TEST-PLACE-ROW-FOR-ID.
031700*-----------------------------------------------------------------*
031800     IF  PNP-ID (WS-FOUND-PLACE-SUB) = WS-WANTED-PLACE-ID
031900         MOVE "Y"            TO  WS-PLACE-FOUND-SW.
032000*
032100 W399-TEST-PLACE-ROW-FOR-ID-EX.
032200     EXIT.
032300*
032400******************************************************************
032500*************** END OF PROGRAM SOURCE  PNETEVAL ***************
032600******************************************************************
