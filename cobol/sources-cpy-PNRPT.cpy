000100*-----------------------------------------------------------*
000200* COPYBOOK    :  PNRPT
000300* DESCRIPTION :  80 COLUMN STEP REPORT PRINT LINE.
000400*-----------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*-----------------------------------------------------------*
000700* PN1002 - RSOH    - 12/06/1987 - INITIAL VERSION.
000800* PN1045 - ACNRJR  - 08/03/1994 - WIDEN RPT-DETAIL-TEXT SO A
000900*                     FULL 12-CHAR PLACE OR TRANSITION ID
001000*                     PRINTS WITHOUT TRUNCATION.
001100*-----------------------------------------------------------*
001200 05  RPT-LINE                     PIC X(80).
001300 05  RPT-LINE-R  REDEFINES RPT-LINE.
001400     10  RPT-LABEL                PIC X(20).
001500     10  RPT-DETAIL-TEXT           PIC X(60).
