000100*-----------------------------------------------------------*
000200* COPYBOOK    :  PNTRTAB
000300* DESCRIPTION :  TRANSITION TABLE ROW.  SHARED LAYOUT FOR THE
000400*                IN-MEMORY TRANSITION TABLE BUILT BY PNETSTEP
000500*                AND PNETCONF AND PASSED BY REFERENCE TO THE
000600*                PNETEVAL AND PNETFIRE CALLED ROUTINES.  KEEP
000700*                THIS IN STEP WITH PNTRAN.
000800*-----------------------------------------------------------*
000900* HISTORY OF MODIFICATION:
001000*-----------------------------------------------------------*
001100* PN1008 - RSOH    - 12/06/1987 - INITIAL VERSION.
001200*-----------------------------------------------------------*
001300 05  PNT-ID                         PIC X(12).
001400*
001500 05  PNT-ENABLED                    PIC X(01).
001600     88  PNT-IS-ENABLED                       VALUE "Y".
001700     88  PNT-IS-DISABLED                      VALUE "N".
001800*
001900 05  PNT-ARC-COUNT                  PIC 9(02).
002000*
002100 05  PNT-ARC-LIST.
002200     10  PNT-ARC-ID                 PIC X(12)  OCCURS 20 TIMES.
002300 05  PNT-ARC-LIST-R  REDEFINES PNT-ARC-LIST.
002400     10  PNT-ARC-ID-FIRST10         PIC X(12)  OCCURS 10 TIMES.
002500     10  PNT-ARC-ID-LAST10          PIC X(12)  OCCURS 10 TIMES.
