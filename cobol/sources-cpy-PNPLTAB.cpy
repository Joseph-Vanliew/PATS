000100*-----------------------------------------------------------*
000200* COPYBOOK    :  PNPLTAB
000300* DESCRIPTION :  PLACE TABLE ROW.  SHARED LAYOUT FOR THE
000400*                IN-MEMORY PLACE TABLE BUILT BY PNETSTEP AND
000500*                PNETCONF AND PASSED BY REFERENCE TO THE
000600*                PNETEVAL AND PNETFIRE CALLED ROUTINES.  KEEP
000700*                THIS IN STEP WITH PNPLACE - FIELD ORDER AND
000800*                WIDTHS MUST MATCH THE PLACE-FILE RECORD.
000900*-----------------------------------------------------------*
001000* HISTORY OF MODIFICATION:
001100*-----------------------------------------------------------*
001200* PN1007 - RSOH    - 12/06/1987 - INITIAL VERSION.
001300*-----------------------------------------------------------*
001400 05  PNP-ID                        PIC X(12).
001500 05  PNP-ID-KEY  REDEFINES PNP-ID.
001600     10  PNP-ID-ROOT                PIC X(08).
001700     10  PNP-ID-SEQ                 PIC X(04).
001800*
001900 05  PNP-TOKENS                     PIC 9(04).
002000*
002100 05  PNP-BOUNDED                    PIC X(01).
002200     88  PNP-IS-BOUNDED                      VALUE "Y".
002300     88  PNP-IS-UNBOUNDED                    VALUE "N".
002400*
002500 05  PNP-CAPACITY                    PIC 9(04).
