000100*-----------------------------------------------------------*
000200* COPYBOOK    :  PNDATE
000300* DESCRIPTION :  RUN DATE / RUN TIME WORK AREA FOR THE STEP
000400*                REPORT HEADING LINE.
000500*-----------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------*
000800* PN1001 - RSOH    - 12/06/1987 - INITIAL VERSION.
000900* PN1098 - JLIMY   - 19/01/1999 - Y2K REVIEW - WK-C-RUN-YY IS
001000*                     A 2-DIGIT RUN-DATE DISPLAY FIELD ONLY,
001100*                     NOT STORED OR COMPARED ACROSS RUNS, SO
001200*                     NO CENTURY WINDOW LOGIC IS NEEDED HERE.
001300*-----------------------------------------------------------*
001400 05  WK-C-RUN-DATE                PIC 9(06).
001500 05  WK-C-RUN-DATE-R  REDEFINES WK-C-RUN-DATE.
001600     10  WK-C-RUN-YY              PIC 9(02).
001700     10  WK-C-RUN-MM              PIC 9(02).
001800     10  WK-C-RUN-DD              PIC 9(02).
001900*
002000 05  WK-C-RUN-TIME                PIC 9(08).
