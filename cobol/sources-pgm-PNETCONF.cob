000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PNETCONF IS INITIAL.
000500 AUTHOR.         D CHONG K B.
000600 INSTALLATION.   OPERATIONS SYSTEMS - BATCH SETTLEMENT.
000700 DATE-WRITTEN.   03 NOV 1988.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS THE CONFLICT RESOLVER FOR THE NET STEP
001200*               ENGINE.  IT IS RUN AFTER PNETSTEP HAS REPORTED
001300*               A DETERMINISTIC-MODE CONFLICT (MORE THAN ONE
001400*               TRANSITION ENABLED AT ONCE) AND THE CALLER HAS
001500*               CHOSEN WHICH OF THOSE TRANSITIONS IS TO FIRE.
001600*               SELECTED-TRANS-ID ON THE CONTROL FILE CARRIES
001700*               THE CALLER'S CHOICE.  THIS PROGRAM FIRES THAT
001800*               TRANSITION, RE-EVALUATES THE WHOLE NET AGAINST
001900*               THE NEW TOKEN COUNTS, AND WRITES THE RESULT -
002000*               WHICH MAY ITSELF BE A NEW CONFLICT.
002100*
002200*NOTE        :  A SELECTED-TRANS-ID THAT DOES NOT MATCH ANY
002300*               TRANSITION ON FILE IS A DATA ERROR, NOT A NET
002400*               CONDITION - THE RUN ABENDS WITH RETURN CODE 16
002500*               RATHER THAN GUESSING AT A TRANSITION TO FIRE.
002600*
002700*=================================================================
002800* HISTORY OF MODIFICATION:
002900*=================================================================
003000*|TAG    |PROGRAMMER        |DATE      |DESCRIPTION              |
003100*-----------------------------------------------------------------
003200* PN5000  D CHONG K B        03/11/1988  INITIAL VERSION - SPLIT
003300*                                        OUT OF PNETSTEP SO A
003400*                                        CONFLICT COULD BE
003500*                                        RESOLVED WITHOUT
003600*                                        RE-RUNNING THE WHOLE
003700*                                        STEP FROM SCRATCH.
003800* PN5009  A C NG RUEY JER    14/02/1991  FIX - AN UNMATCHED
003900*                                        SELECTED-TRANS-ID WAS
004000*                                        FALLING THROUGH TO THE
004100*                                        RE-EVALUATION STEP
004200*                                        INSTEAD OF ABENDING.
004300*                                        REQUEST TR-0602.
004400* PN5017  J LIM YEW          19/01/1999  Y2K REVIEW - WK-C-RUN-
004500*                                        DATE IS A RUN-DATE
004600*                                        DISPLAY FIELD ONLY, NOT
004700*                                        STORED ACROSS RUNS, SO
004800*                                        NO CENTURY WINDOW LOGIC
004900*                                        IS NEEDED HERE.
005000* PN5022  M WEE TL           08/08/2001  RE-EVALUATION AND THE
005100*                                        SELECT/FIRE DECISION
005200*                                        NOW SHARE THE SAME
005300*                                        PARAGRAPH SHAPE AS
005400*                                        PNETSTEP SO THE TWO
005500*                                        PROGRAMS READ ALIKE IN
005600*                                        THE COMPILE LISTING.
005620* PN5030  T YAP SC           04/03/2013  FIX - A BOUNDED PLACE
005625*                                        LOADED OVER ITS OWN
005630*                                        CAPACITY WAS WRITTEN
005635*                                        BACK UNCHANGED UNLESS
005640*                                        THIS RUN'S FIRING ARC
005645*                                        HAPPENED TO TARGET IT.
005650*                                        B210-READ-ONE-PLACE NOW
005655*                                        CLAMPS ON LOAD, THE SAME
005660*                                        FIX AS PNETSTEP PN4038.
005665*                                        AN UNREADABLE CAPACITY
005670*                                        ON A BOUNDED ROW
005675*                                        DEFAULTS TO ZERO FIRST.
005680*                                        REQUEST TR-1288.
005681* PN5031  T YAP SC           04/03/2013  FIX - THE PLACE DETAIL
005682*                                        LINE ON THE CONFLICT
005683*                                        REPORT SHOWED ONLY THE
005684*                                        AFTER-FIRING TOKEN COUNT,
005685*                                        NOT BEFORE/AFTER THE WAY
005686*                                        PNETSTEP'S REPORT DOES.
005687*                                        ADDED THE SAME
005688*                                        WS-TOKENS-BEFORE-TABLE
005689*                                        SNAPSHOT PNETSTEP CARRIES
005690*                                        AND CHANGED X320 TO
005691*                                        STRING BOTH VALUES.
005692*                                        REQUEST TR-1288.
005693* PN5032  T YAP SC           04/03/2013  FIX - THE ABEND PATH FELL
005694*                                        THROUGH OUT OF
005695*                                        Z000-END-PROGRAM-ROUTINE
005696*                                        INTO Z999/Z000 A SECOND
005697*                                        TIME, RE-CLOSING ALL
005698*                                        SEVEN FILES TWICE ON
005699*                                        EVERY ABEND.  ADDED THE
005701*                                        SAME GO TO
005702*                                        Z000-END-PROGRAM THAT
005703*                                        PNETSTEP ALREADY CARRIES
005704*                                        AFTER ITS CLOSE LIST.
005705*                                        REQUEST TR-1288.
005706*=================================================================
005800*
005900 EJECT
006000**********************
006100 ENVIRONMENT DIVISION.
006200**********************
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.  IBM-AS400.
006500 OBJECT-COMPUTER.  IBM-AS400.
006600 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
006700                   UPSI-0 IS UPSI-SWITCH-0
006800                     ON  STATUS IS U0-ON
006900                     OFF STATUS IS U0-OFF
007000                   UPSI-1 IS UPSI-SWITCH-1
007100                     ON  STATUS IS U1-ON
007200                     OFF STATUS IS U1-OFF.
007300*
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT CONTROL-FILE  ASSIGN TO CONTROLF
007700            ORGANIZATION IS SEQUENTIAL
007800     FILE STATUS IS WK-C-FILE-STATUS.
007900*
008000     SELECT PLACE-FILE    ASSIGN TO PLACEIN
008100            ORGANIZATION IS SEQUENTIAL
008200     FILE STATUS IS WK-C-FILE-STATUS.
008300*
008400     SELECT TRANS-FILE    ASSIGN TO TRANSIN
008500            ORGANIZATION IS SEQUENTIAL
008600     FILE STATUS IS WK-C-FILE-STATUS.
008700*
008800     SELECT ARC-FILE      ASSIGN TO ARCIN
008900            ORGANIZATION IS SEQUENTIAL
009000     FILE STATUS IS WK-C-FILE-STATUS.
009100*
009200     SELECT PLACE-OUT     ASSIGN TO PLACEOUT
009300            ORGANIZATION IS SEQUENTIAL
009400     FILE STATUS IS WK-C-FILE-STATUS.
009500*
009600     SELECT TRANS-OUT     ASSIGN TO TRANSOUT
009700            ORGANIZATION IS SEQUENTIAL
009800     FILE STATUS IS WK-C-FILE-STATUS.
009900*
010000     SELECT REPORT-FILE   ASSIGN TO RPTOUT
010100            ORGANIZATION IS SEQUENTIAL
010200     FILE STATUS IS WK-C-FILE-STATUS.
010300*
010400 EJECT
010500***************
010600 DATA DIVISION.
010700***************
010800 FILE SECTION.
010900***************
011000 FD  CONTROL-FILE
011100     LABEL RECORDS ARE OMITTED
011200     RECORD CONTAINS 13 CHARACTERS
011300 DATA RECORD IS CONTROL-FILE-RECORD.
011400 01  CONTROL-FILE-RECORD.
011500     COPY PNCTL.
011600*
011700 FD  PLACE-FILE
011800     LABEL RECORDS ARE OMITTED
011900     RECORD CONTAINS 21 CHARACTERS
012000 DATA RECORD IS PLACE-FILE-RECORD.
012100 01  PLACE-FILE-RECORD.
012200     COPY PNPLACE.
012300*
012400 FD  TRANS-FILE
012500     LABEL RECORDS ARE OMITTED
012600     RECORD CONTAINS 255 CHARACTERS
012700 DATA RECORD IS TRANS-FILE-RECORD.
012800 01  TRANS-FILE-RECORD.
012900     COPY PNTRAN.
013000*
013100 FD  ARC-FILE
013200     LABEL RECORDS ARE OMITTED
013300     RECORD CONTAINS 37 CHARACTERS
013400 DATA RECORD IS ARC-FILE-RECORD.
013500 01  ARC-FILE-RECORD.
013600     COPY PNARC.
013700*
013800 FD  PLACE-OUT
013900     LABEL RECORDS ARE OMITTED
014000     RECORD CONTAINS 21 CHARACTERS
014100 DATA RECORD IS PLACE-OUT-RECORD.
014200 01  PLACE-OUT-RECORD.
014300     COPY PNPLACE.
014400*
014500 FD  TRANS-OUT
014600     LABEL RECORDS ARE OMITTED
014700     RECORD CONTAINS 255 CHARACTERS
014800 DATA RECORD IS TRANS-OUT-RECORD.
014900 01  TRANS-OUT-RECORD.
015000     COPY PNTRAN.
015100*
015200 FD  REPORT-FILE
015300     LABEL RECORDS ARE OMITTED
015400     RECORD CONTAINS 80 CHARACTERS
015500 DATA RECORD IS REPORT-FILE-RECORD.
015600 01  REPORT-FILE-RECORD.
015700     COPY PNRPT.
015800*
015900 EJECT
016000*************************
016100 WORKING-STORAGE SECTION.
016200*************************
016300 01  FILLER                          PIC X(24)        VALUE
016400     "** PROGRAM PNETCONF **".
016500*
016600* ------------------ PROGRAM WORKING STORAGE -------------------*
016700 01  WK-C-COMMON.
016800     COPY PNMSG.
016850     05  FILLER                      PIC X(01).
016900*
017000 01  WK-C-DATE-AREA.
017100     COPY PNDATE.
017150     05  FILLER                      PIC X(01).
017200*
017300 01  WS-CONF-WORK-AREA.
017400     05  WS-PLACE-SUB                PIC 9(04)  COMP.
017500     05  WS-TRAN-SUB                  PIC 9(04)  COMP.
017600     05  WS-ARC-SUB                   PIC 9(04)  COMP.
017700     05  WS-ENABLED-COUNT             PIC 9(04)  COMP.
017800     05  WS-SELECTED-TRAN-SUB         PIC 9(04)  COMP
017900                                       VALUE ZERO.
018000     05  WS-EOF-SW                    PIC X(01).
018100         88  WS-AT-END-OF-FILE                 VALUE "Y".
018200         88  WS-NOT-AT-END-OF-FILE               VALUE "N".
018300     05  WS-MATCH-FOUND-SW            PIC X(01).
018400         88  WS-SELECTED-TRAN-FOUND              VALUE "Y".
018500         88  WS-SELECTED-TRAN-NOT-FOUND           VALUE "N".
018600     05  WS-FIRED-TRAN-ID              PIC X(12).
018700     05  WS-RUN-MODE-TEXT              PIC X(14).
018800     05  WS-RPT-NUM-TEXT                PIC 9(04).
018850     05  FILLER                       PIC X(01).
018900*
019000 01  WS-EVAL-PARMS.
019100     05  WS-EVAL-TRAN-IDX             PIC 9(04)  COMP.
019200     05  WS-EVAL-RESULT               PIC X(01).
019250     05  FILLER                      PIC X(01).
019300*
019400 01  WS-FIRE-PARMS.
019500     05  WS-FIRE-TRAN-IDX             PIC 9(04)  COMP.
019550     05  FILLER                      PIC X(01).
019560*
019570*    PN5031 - BEFORE-FIRING SNAPSHOT, SAME PATTERN AS PNETSTEP.  PN5031
019580 01  WS-TOKENS-BEFORE-TABLE.                                    PN5031
019590     05  WS-TOKENS-BEFORE             PIC 9(04)                 PN5031
019600                                       OCCURS 200 TIMES.        PN5031
019610     05  FILLER                      PIC X(01).                PN5031
019620*
019700* ------------- IN-MEMORY NET TABLES (CONFLICT SCOPE) -----------*
019800 01  WS-PLACE-TABLE.
019900     05  WS-PLACE-COUNT               PIC 9(04)  COMP.
020000     05  WS-PLACE-ROW OCCURS 200 TIMES
020100                      INDEXED BY WS-PLACE-IDX.
020200         COPY PNPLTAB.
020250     05  FILLER                      PIC X(01).
020300*
020400 01  WS-TRAN-TABLE.
020500     05  WS-TRAN-COUNT                PIC 9(04)  COMP.
020600     05  WS-TRAN-ROW OCCURS 100 TIMES
020700                     INDEXED BY WS-TRAN-IDX.
020800         COPY PNTRTAB.
020850     05  FILLER                      PIC X(01).
020900*
021000 01  WS-ARC-TABLE.
021100     05  WS-ARC-COUNT                 PIC 9(04)  COMP.
021200     05  WS-ARC-ROW OCCURS 500 TIMES
021300                    INDEXED BY WS-ARC-IDX.
021400         COPY PNARTAB.
021450     05  FILLER                      PIC X(01).
021500*
021600 EJECT
021700***************************
021800 PROCEDURE DIVISION.
021900***************************
022000 MAIN-MODULE.
022100     PERFORM A001-START-PROGRAM-ROUTINE
022200        THRU A999-START-PROGRAM-ROUTINE-EX.
022300     GO TO Z000-END-PROGRAM.
022400*-----------------------------------------------------------------*
022500 A001-START-PROGRAM-ROUTINE.
022600*-----------------------------------------------------------------*
022700     SET     UPSI-SWITCH-0           TO      OFF.
022800     SET     UPSI-SWITCH-1           TO      OFF.
022900*
023000     PERFORM A010-OPEN-FILES-ROUTINE
023100        THRU A019-OPEN-FILES-ROUTINE-EX.
023200*
023300     PERFORM B100-LOAD-CONTROL-RECORD
023400        THRU B199-LOAD-CONTROL-RECORD-EX.
023500     PERFORM B200-LOAD-PLACE-TABLE
023600        THRU B299-LOAD-PLACE-TABLE-EX.
023700     PERFORM B300-LOAD-TRANS-TABLE
023800        THRU B399-LOAD-TRANS-TABLE-EX.
023900     PERFORM B400-LOAD-ARC-TABLE
024000        THRU B499-LOAD-ARC-TABLE-EX.
024100*
024200     PERFORM A200-VALIDATE-SELECTED-TRANS
024300        THRU A299-VALIDATE-SELECTED-TRANS-EX.
024400*
024500     IF  WS-SELECTED-TRAN-NOT-FOUND                               PN5009
024600         SET UPSI-SWITCH-1           TO      ON
024700         GO TO Y900-ABNORMAL-TERMINATION.
024800*
024900     PERFORM A300-FIRE-SELECTED-TRANS
025000        THRU A399-FIRE-SELECTED-TRANS-EX.
025100*
025200     PERFORM A400-REEVALUATE-NET-ROUTINE
025300        THRU A499-REEVALUATE-NET-ROUTINE-EX.
025400*
025500     PERFORM D100-SELECT-AND-FIRE-ROUTINE
025600        THRU D199-SELECT-AND-FIRE-ROUTINE-EX.
025700*
025800     PERFORM X100-WRITE-PLACE-OUT
025900        THRU X199-WRITE-PLACE-OUT-EX.
026000     PERFORM X200-WRITE-TRANS-OUT
026100        THRU X299-WRITE-TRANS-OUT-EX.
026200     PERFORM X300-WRITE-REPORT-ROUTINE
026300        THRU X399-WRITE-REPORT-ROUTINE-EX.
026400*
026500     PERFORM Z000-END-PROGRAM-ROUTINE
026600        THRU Z999-END-PROGRAM-ROUTINE-EX.
026700*
026800 A999-START-PROGRAM-ROUTINE-EX.
026900     EXIT.
027000*-----------------------------------------------------------------*
027100 A010-OPEN-FILES-ROUTINE.
027200*-----------------------------------------------------------------*
027300     OPEN INPUT  CONTROL-FILE.
027400     IF NOT WK-C-SUCCESSFUL
027500         DISPLAY "PNETCONF - OPEN FILE ERROR - CONTROL-FILE"
027600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027700         GO TO Y900-ABNORMAL-TERMINATION
027800 END-IF.
027900     OPEN INPUT  PLACE-FILE.
028000     IF NOT WK-C-SUCCESSFUL
028100         DISPLAY "PNETCONF - OPEN FILE ERROR - PLACE-FILE"
028200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028300         GO TO Y900-ABNORMAL-TERMINATION
028400 END-IF.
028500     OPEN INPUT  TRANS-FILE.
028600     IF NOT WK-C-SUCCESSFUL
028700         DISPLAY "PNETCONF - OPEN FILE ERROR - TRANS-FILE"
028800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028900         GO TO Y900-ABNORMAL-TERMINATION
029000 END-IF.
029100     OPEN INPUT  ARC-FILE.
029200     IF NOT WK-C-SUCCESSFUL
029300         DISPLAY "PNETCONF - OPEN FILE ERROR - ARC-FILE"
029400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029500         GO TO Y900-ABNORMAL-TERMINATION
029600 END-IF.
029700     OPEN OUTPUT PLACE-OUT.
029800     IF NOT WK-C-SUCCESSFUL
029900         DISPLAY "PNETCONF - OPEN FILE ERROR - PLACE-OUT"
030000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030100         GO TO Y900-ABNORMAL-TERMINATION
030200 END-IF.
030300     OPEN OUTPUT TRANS-OUT.
030400     IF NOT WK-C-SUCCESSFUL
030500         DISPLAY "PNETCONF - OPEN FILE ERROR - TRANS-OUT"
030600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030700         GO TO Y900-ABNORMAL-TERMINATION
030800 END-IF.
030900     OPEN OUTPUT REPORT-FILE.
031000     IF NOT WK-C-SUCCESSFUL
031100         DISPLAY "PNETCONF - OPEN FILE ERROR - REPORT-FILE"
031200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
031300         GO TO Y900-ABNORMAL-TERMINATION
031400 END-IF.
031500     ACCEPT WK-C-RUN-DATE-R  FROM DATE.
031600     ACCEPT WK-C-RUN-TIME    FROM TIME.
031700*
031800 A019-OPEN-FILES-ROUTINE-EX.
031900     EXIT.
032000*-----------------------------------------------------------------*
032100 B100-LOAD-CONTROL-RECORD.
032200*-----------------------------------------------------------------*
032300     READ CONTROL-FILE.
032400     IF NOT WK-C-SUCCESSFUL
032500         DISPLAY "PNETCONF - READ ERROR - CONTROL-FILE"
032600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032700         GO TO Y900-ABNORMAL-TERMINATION.
032800*
032900 B199-LOAD-CONTROL-RECORD-EX.
033000     EXIT.
033100*-----------------------------------------------------------------*
033200 B200-LOAD-PLACE-TABLE.
033300*-----------------------------------------------------------------*
033400     MOVE ZERO               TO  WS-PLACE-COUNT.
033500     MOVE "N"                TO  WS-EOF-SW.
033600     PERFORM B210-READ-ONE-PLACE
033700        THRU B219-READ-ONE-PLACE-EX
033800        UNTIL WS-AT-END-OF-FILE.
033900*
034000 B299-LOAD-PLACE-TABLE-EX.
034100     EXIT.
034200*-----------------------------------------------------------------*
034300 B210-READ-ONE-PLACE.
034400*-----------------------------------------------------------------*
034500     READ PLACE-FILE
034600         AT END MOVE "Y"     TO  WS-EOF-SW
034700         GO TO B219-READ-ONE-PLACE-EX.
034800*
034900     IF NOT WK-C-SUCCESSFUL
035000         DISPLAY "PNETCONF - READ ERROR - PLACE-FILE"
035100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
035200         GO TO Y900-ABNORMAL-TERMINATION.
035300*
035400     ADD 1 TO WS-PLACE-COUNT.
035500     MOVE PLACE-FILE-RECORD  TO  WS-PLACE-ROW (WS-PLACE-COUNT).
035520*
035530*    CLAMP ON LOAD - A BOUNDED PLACE IS NEVER ALLOWED TO SIT      PN5030
035540*    OVER ITS OWN CAPACITY, WHETHER OR NOT THIS RUN'S FIRING      PN5030
035550*    ARC EVER TOUCHES IT.  AN UNREADABLE CAPACITY ON A BOUNDED    PN5030
035560*    ROW IS TREATED AS ZERO BEFORE THE CLAMP IS APPLIED.          PN5030
035570     IF  PNP-IS-BOUNDED (WS-PLACE-COUNT)                          PN5030
035580         IF  PNP-CAPACITY (WS-PLACE-COUNT) NOT NUMERIC            PN5030
035590             MOVE ZERO       TO  PNP-CAPACITY (WS-PLACE-COUNT)    PN5030
035595         END-IF
035600         IF  PNP-TOKENS (WS-PLACE-COUNT)
035610                   > PNP-CAPACITY (WS-PLACE-COUNT)                PN5030
035620             MOVE PNP-CAPACITY (WS-PLACE-COUNT)                   PN5030
035630                              TO  PNP-TOKENS (WS-PLACE-COUNT)     PN5030
035640         END-IF
035650     END-IF.
035660*
035670     MOVE PNP-TOKENS (WS-PLACE-COUNT)                          PN5031
035680                  TO  WS-TOKENS-BEFORE (WS-PLACE-COUNT).        PN5031
035690*
035700 B219-READ-ONE-PLACE-EX.
035800     EXIT.
035900*-----------------------------------------------------------------*
036000 B300-LOAD-TRANS-TABLE.
036100*-----------------------------------------------------------------*
036200     MOVE ZERO               TO  WS-TRAN-COUNT.
036300     MOVE "N"                TO  WS-EOF-SW.
036400     PERFORM B310-READ-ONE-TRANS
036500        THRU B319-READ-ONE-TRANS-EX
036600        UNTIL WS-AT-END-OF-FILE.
036700*
036800 B399-LOAD-TRANS-TABLE-EX.
036900     EXIT.
037000*-----------------------------------------------------------------*
037100 B310-READ-ONE-TRANS.
037200*-----------------------------------------------------------------*
037300     READ TRANS-FILE
037400         AT END MOVE "Y"     TO  WS-EOF-SW
037500         GO TO B319-READ-ONE-TRANS-EX.
037600*
037700     IF NOT WK-C-SUCCESSFUL
037800         DISPLAY "PNETCONF - READ ERROR - TRANS-FILE"
037900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
038000         GO TO Y900-ABNORMAL-TERMINATION.
038100*
038200     ADD 1 TO WS-TRAN-COUNT.
038300     MOVE TRANS-FILE-RECORD  TO  WS-TRAN-ROW (WS-TRAN-COUNT).
038400*
038500 B319-READ-ONE-TRANS-EX.
038600     EXIT.
038700*-----------------------------------------------------------------*
038800 B400-LOAD-ARC-TABLE.
038900*-----------------------------------------------------------------*
039000     MOVE ZERO               TO  WS-ARC-COUNT.
039100     MOVE "N"                TO  WS-EOF-SW.
039200     PERFORM B410-READ-ONE-ARC
039300        THRU B419-READ-ONE-ARC-EX
039400        UNTIL WS-AT-END-OF-FILE.
039500*
039600 B499-LOAD-ARC-TABLE-EX.
039700     EXIT.
039800*-----------------------------------------------------------------*
039900 B410-READ-ONE-ARC.
040000*-----------------------------------------------------------------*
040100     READ ARC-FILE
040200         AT END MOVE "Y"     TO  WS-EOF-SW
040300         GO TO B419-READ-ONE-ARC-EX.
040400*
040500     IF NOT WK-C-SUCCESSFUL
040600         DISPLAY "PNETCONF - READ ERROR - ARC-FILE"
040700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
040800         GO TO Y900-ABNORMAL-TERMINATION.
040900*
041000     ADD 1 TO WS-ARC-COUNT.
041100     MOVE ARC-FILE-RECORD    TO  WS-ARC-ROW (WS-ARC-COUNT).
041200*
041300 B419-READ-ONE-ARC-EX.
041400     EXIT.
041500*-----------------------------------------------------------------*
041600 A200-VALIDATE-SELECTED-TRANS.
041700*-----------------------------------------------------------------*
041800*    CONFIRM SELECTED-TRANS-ID (FROM THE CONTROL RECORD) NAMES
041900*    A TRANSITION THAT ACTUALLY EXISTS ON THE TRANSITION FILE.
042000     MOVE "N"                TO  WS-MATCH-FOUND-SW.
042100     MOVE ZERO                TO  WS-SELECTED-TRAN-SUB.
042200     PERFORM A210-TEST-ONE-TRANS-ID
042300        THRU A219-TEST-ONE-TRANS-ID-EX
042400        VARYING WS-TRAN-SUB FROM 1 BY 1
042500        UNTIL WS-TRAN-SUB > WS-TRAN-COUNT
042600           OR WS-SELECTED-TRAN-FOUND.
042700*
042800 A299-VALIDATE-SELECTED-TRANS-EX.
042900     EXIT.
043000*-----------------------------------------------------------------*
043100 A210-TEST-ONE-TRANS-ID.
043200*-----------------------------------------------------------------*
043300     IF  PNT-ID (WS-TRAN-SUB) = SELECTED-TRANS-ID
043400         MOVE "Y"            TO  WS-MATCH-FOUND-SW
043500         MOVE WS-TRAN-SUB    TO  WS-SELECTED-TRAN-SUB.
043600*
043700 A219-TEST-ONE-TRANS-ID-EX.
043800     EXIT.
043900*-----------------------------------------------------------------*
044000 A300-FIRE-SELECTED-TRANS.
044100*-----------------------------------------------------------------*
044200*    STEP 3 - EVERY TRANSITION GOES DISABLED, THEN THE SELECTED
044300*    TRANSITION ALONE IS FIRED THROUGH PNETFIRE.
044400     PERFORM A310-DISABLE-ONE-TRANS
044500        THRU A319-DISABLE-ONE-TRANS-EX
044600        VARYING WS-TRAN-SUB FROM 1 BY 1
044700        UNTIL WS-TRAN-SUB > WS-TRAN-COUNT.
044800*
044900     MOVE WS-SELECTED-TRAN-SUB TO  WS-FIRE-TRAN-IDX.
045000     CALL "PNETFIRE"         USING WS-PLACE-TABLE
045100                                   WS-TRAN-TABLE
045200                                   WS-ARC-TABLE
045300                                   WS-FIRE-PARMS.
045400*
045500 A399-FIRE-SELECTED-TRANS-EX.
045600     EXIT.
045700*-----------------------------------------------------------------*
045800 A310-DISABLE-ONE-TRANS.
045900*-----------------------------------------------------------------*
046000     MOVE "N"                TO  PNT-ENABLED (WS-TRAN-SUB).
046100*
046200 A319-DISABLE-ONE-TRANS-EX.
046300     EXIT.
046400*-----------------------------------------------------------------*
046500 A400-REEVALUATE-NET-ROUTINE.
046600*-----------------------------------------------------------------*
046700*    STEP 4 - RE-RUN THE ENABLEMENT EVALUATOR AGAINST THE
046800*    TOKEN COUNTS LEFT BY THE FIRING IN A300.
046900     MOVE ZERO               TO  WS-ENABLED-COUNT.
047000     PERFORM A410-REEVALUATE-ONE-TRANS
047100        THRU A419-REEVALUATE-ONE-TRANS-EX
047200        VARYING WS-TRAN-SUB FROM 1 BY 1
047300        UNTIL WS-TRAN-SUB > WS-TRAN-COUNT.
047400*
047500 A499-REEVALUATE-NET-ROUTINE-EX.
047600     EXIT.
047700*-----------------------------------------------------------------*
047800 A410-REEVALUATE-ONE-TRANS.
047900*-----------------------------------------------------------------*
048000     MOVE WS-TRAN-SUB         TO  WS-EVAL-TRAN-IDX.
048100     CALL "PNETEVAL"         USING WS-PLACE-TABLE
048200                                   WS-TRAN-TABLE
048300                                   WS-ARC-TABLE
048400                                   WS-EVAL-PARMS.
048500*
048600     MOVE WS-EVAL-RESULT      TO  PNT-ENABLED (WS-TRAN-SUB).
048700     IF  PNT-IS-ENABLED (WS-TRAN-SUB)
048800         ADD 1 TO WS-ENABLED-COUNT.
048900*
049000 A419-REEVALUATE-ONE-TRANS-EX.
049100     EXIT.
049200*-----------------------------------------------------------------*
049300 D100-SELECT-AND-FIRE-ROUTINE.                                    PN5022
049400*-----------------------------------------------------------------*
049500*    STEP 5 - DETERMINISTIC-AND-MANY IS A NEW CONFLICT STATE;
049600*    OTHERWISE EXACTLY ONE SURVIVING ENABLED ROW IS KEPT.
049700     MOVE SPACES              TO  WS-FIRED-TRAN-ID.
049800*
049900     EVALUATE TRUE
050000         WHEN NET-IS-DETERMINISTIC
050100              AND WS-ENABLED-COUNT > 1
050200             MOVE "CONFLICT"  TO  WS-FIRED-TRAN-ID
050300*
050400         WHEN WS-ENABLED-COUNT = 0
050500             MOVE "NONE"      TO  WS-FIRED-TRAN-ID
050600*
050700         WHEN OTHER
050800             PERFORM D110-FIND-FIRST-ENABLED
050900                THRU D119-FIND-FIRST-ENABLED-EX
051000             PERFORM D120-CLEAR-OTHER-ENABLED-FLAGS
051100                THRU D129-CLEAR-OTHER-ENABLED-FLAGS-EX
051200             MOVE PNT-ID (WS-SELECTED-TRAN-SUB)
051300                              TO  WS-FIRED-TRAN-ID
051400     END-EVALUATE.
051500*
051600 D199-SELECT-AND-FIRE-ROUTINE-EX.
051700     EXIT.
051800*-----------------------------------------------------------------*
051900 D110-FIND-FIRST-ENABLED.
052000*-----------------------------------------------------------------*
052100     MOVE ZERO               TO  WS-SELECTED-TRAN-SUB.
052200     PERFORM D115-TEST-ONE-TRANS-ENABLED
052300        THRU D119-TEST-ONE-TRANS-ENABLED-EX
052400        VARYING WS-TRAN-SUB FROM 1 BY 1
052500        UNTIL WS-TRAN-SUB > WS-TRAN-COUNT
052600           OR WS-SELECTED-TRAN-SUB NOT = ZERO.
052700*
052800 D119-FIND-FIRST-ENABLED-EX.
052900     EXIT.
053000*-----------------------------------------------------------------*
053100 D115-TEST-ONE-TRANS-ENABLED.
053200*-----------------------------------------------------------------*
053300     IF  PNT-IS-ENABLED (WS-TRAN-SUB)
053400         MOVE WS-TRAN-SUB    TO  WS-SELECTED-TRAN-SUB.
053500*
053600 D119-TEST-ONE-TRANS-ENABLED-EX.
053700     EXIT.
053800*-----------------------------------------------------------------*
053900 D120-CLEAR-OTHER-ENABLED-FLAGS.
054000*-----------------------------------------------------------------*
054100     PERFORM D125-CLEAR-ONE-ENABLED-FLAG
054200        THRU D129-CLEAR-ONE-ENABLED-FLAG-EX
054300        VARYING WS-TRAN-SUB FROM 1 BY 1
054400        UNTIL WS-TRAN-SUB > WS-TRAN-COUNT.
054500*
054600 D129-CLEAR-OTHER-ENABLED-FLAGS-EX.
054700     EXIT.
054800*-----------------------------------------------------------------*
054900 D125-CLEAR-ONE-ENABLED-FLAG.
055000*-----------------------------------------------------------------*
055100     IF  WS-TRAN-SUB NOT = WS-SELECTED-TRAN-SUB
055200         MOVE "N"            TO  PNT-ENABLED (WS-TRAN-SUB).
055300*
055400 D129-CLEAR-ONE-ENABLED-FLAG-EX.
055500     EXIT.
055600*-----------------------------------------------------------------*
055700 X100-WRITE-PLACE-OUT.
055800*-----------------------------------------------------------------*
055900     PERFORM X110-WRITE-ONE-PLACE
056000        THRU X119-WRITE-ONE-PLACE-EX
056100        VARYING WS-PLACE-SUB FROM 1 BY 1
056200        UNTIL WS-PLACE-SUB > WS-PLACE-COUNT.
056300*
056400 X199-WRITE-PLACE-OUT-EX.
056500     EXIT.
056600*-----------------------------------------------------------------*
056700 X110-WRITE-ONE-PLACE.
056800*-----------------------------------------------------------------*
056900     MOVE WS-PLACE-ROW (WS-PLACE-SUB) TO  PLACE-OUT-RECORD.
057000     WRITE PLACE-OUT-RECORD.
057100     IF NOT WK-C-SUCCESSFUL
057200         DISPLAY "PNETCONF - WRITE ERROR - PLACE-OUT"
057300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
057400         GO TO Y900-ABNORMAL-TERMINATION.
057500*
057600 X119-WRITE-ONE-PLACE-EX.
057700     EXIT.
057800*-----------------------------------------------------------------*
057900 X200-WRITE-TRANS-OUT.
058000*-----------------------------------------------------------------*
058100     PERFORM X210-WRITE-ONE-TRANS
058200        THRU X219-WRITE-ONE-TRANS-EX
058300        VARYING WS-TRAN-SUB FROM 1 BY 1
058400        UNTIL WS-TRAN-SUB > WS-TRAN-COUNT.
058500*
058600 X299-WRITE-TRANS-OUT-EX.
058700     EXIT.
058800*-----------------------------------------------------------------*
058900 X210-WRITE-ONE-TRANS.
059000*-----------------------------------------------------------------*
059100     MOVE WS-TRAN-ROW (WS-TRAN-SUB)   TO  TRANS-OUT-RECORD.
059200     WRITE TRANS-OUT-RECORD.
059300     IF NOT WK-C-SUCCESSFUL
059400         DISPLAY "PNETCONF - WRITE ERROR - TRANS-OUT"
059500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
059600         GO TO Y900-ABNORMAL-TERMINATION.
059700*
059800 X219-WRITE-ONE-TRANS-EX.
059900     EXIT.
060000*-----------------------------------------------------------------*
060100 X300-WRITE-REPORT-ROUTINE.
060200*-----------------------------------------------------------------*
060300     IF  NET-IS-DETERMINISTIC
060400         MOVE "DETERMINISTIC"  TO  WS-RUN-MODE-TEXT
060500     ELSE
060600         MOVE "RANDOM"         TO  WS-RUN-MODE-TEXT
060700     END-IF.
060800*
060900     MOVE SPACES              TO  REPORT-FILE-RECORD.
061000     MOVE "PNETCONF CONF RPT" TO  RPT-LABEL OF REPORT-FILE-RECORD.
061100     STRING "MODE=" WS-RUN-MODE-TEXT
061200         DELIMITED BY SIZE
061300                              INTO RPT-DETAIL-TEXT
061400                                      OF REPORT-FILE-RECORD.
061500     WRITE REPORT-FILE-RECORD.
061600*
061700     MOVE SPACES              TO  REPORT-FILE-RECORD.
061800     MOVE "RESOLVED TRANS"    TO  RPT-LABEL OF REPORT-FILE-RECORD.
061900     MOVE SELECTED-TRANS-ID   TO  RPT-DETAIL-TEXT
062000                                      OF REPORT-FILE-RECORD.
062100     WRITE REPORT-FILE-RECORD.
062200*
062300     PERFORM X310-PRINT-TRANS-LINE
062400        THRU X319-PRINT-TRANS-LINE-EX
062500        VARYING WS-TRAN-SUB FROM 1 BY 1
062600        UNTIL WS-TRAN-SUB > WS-TRAN-COUNT.
062700*
062800     PERFORM X320-PRINT-PLACE-LINE
062900        THRU X329-PRINT-PLACE-LINE-EX
063000        VARYING WS-PLACE-SUB FROM 1 BY 1
063100        UNTIL WS-PLACE-SUB > WS-PLACE-COUNT.
063200*
063300     MOVE SPACES              TO  REPORT-FILE-RECORD.
063400     MOVE "ENABLED COUNT"     TO  RPT-LABEL OF REPORT-FILE-RECORD.
063500     MOVE WS-ENABLED-COUNT    TO  WS-RPT-NUM-TEXT.
063600     STRING WS-RPT-NUM-TEXT
063700         DELIMITED BY SIZE
063800                              INTO RPT-DETAIL-TEXT
063900                                      OF REPORT-FILE-RECORD.
064000     WRITE REPORT-FILE-RECORD.
064100*
064200     MOVE SPACES              TO  REPORT-FILE-RECORD.
064300     MOVE "FIRED TRANSITION"  TO  RPT-LABEL OF REPORT-FILE-RECORD.
064400     MOVE WS-FIRED-TRAN-ID    TO  RPT-DETAIL-TEXT
064500                                      OF REPORT-FILE-RECORD.
064600     WRITE REPORT-FILE-RECORD.
064700*
064800 X399-WRITE-REPORT-ROUTINE-EX.
064900     EXIT.
065000*-----------------------------------------------------------------*
065100 X310-PRINT-TRANS-LINE.
065200*-----------------------------------------------------------------*
065300     MOVE SPACES              TO  REPORT-FILE-RECORD.
065400     MOVE PNT-ID (WS-TRAN-SUB) TO  RPT-LABEL OF REPORT-FILE-RECORD.
065500     STRING "ENABLED=" PNT-ENABLED (WS-TRAN-SUB)
065600         DELIMITED BY SIZE
065700                              INTO RPT-DETAIL-TEXT
065800                                      OF REPORT-FILE-RECORD.
065900     WRITE REPORT-FILE-RECORD.
066000*
066100 X319-PRINT-TRANS-LINE-EX.
066200     EXIT.
066300*-----------------------------------------------------------------*
066400 X320-PRINT-PLACE-LINE.
066500*-----------------------------------------------------------------*
066600     MOVE SPACES              TO  REPORT-FILE-RECORD.
066700     MOVE PNP-ID (WS-PLACE-SUB) TO  RPT-LABEL OF REPORT-FILE-RECORD.
066800     STRING "BEFORE=" WS-TOKENS-BEFORE (WS-PLACE-SUB)             PN5031
066850            " AFTER=" PNP-TOKENS (WS-PLACE-SUB)                  PN5031
066900         DELIMITED BY SIZE
067000                              INTO RPT-DETAIL-TEXT
067100                                      OF REPORT-FILE-RECORD.
067200     WRITE REPORT-FILE-RECORD.
067300*
067400 X329-PRINT-PLACE-LINE-EX.
067500     EXIT.
067600*-----------------------------------------------------------------*
067700 Y900-ABNORMAL-TERMINATION.
067800*-----------------------------------------------------------------*
067900     MOVE "Y"                 TO  WK-C-ABEND-SW.
068000     IF  U1-ON
068100         DISPLAY "PNETCONF - SELECTED-TRANS-ID NOT ON FILE"
068200         DISPLAY "SELECTED-TRANS-ID IS " SELECTED-TRANS-ID
068300     END-IF.
068400     PERFORM Z000-END-PROGRAM-ROUTINE
068500        THRU Z999-END-PROGRAM-ROUTINE-EX.
068600*-----------------------------------------------------------------*
068700 Z000-END-PROGRAM-ROUTINE.
068800*-----------------------------------------------------------------*
068900     CLOSE CONTROL-FILE.
069000     CLOSE PLACE-FILE.
069100     CLOSE TRANS-FILE.
069200     CLOSE ARC-FILE.
069300     CLOSE PLACE-OUT.
069400     CLOSE TRANS-OUT.
069500     CLOSE REPORT-FILE.
069550     GO TO Z000-END-PROGRAM.                                     PN5032
069600*
069700 Z999-END-PROGRAM-ROUTINE-EX.
069800     EXIT.
069900*-----------------------------------------------------------------*
070000 Z000-END-PROGRAM.
070100*-----------------------------------------------------------------*
070200     IF  WK-C-ABEND-YES
070300         STOP RUN WITH RETURN CODE 16
070400     ELSE
070500         STOP RUN.
070600*
070700******************************************************************
070800*************** END OF PROGRAM SOURCE  PNETCONF ***************
070900******************************************************************
