000100*-----------------------------------------------------------*
000200* COPYBOOK    :  PNARTAB
000300* DESCRIPTION :  ARC TABLE ROW.  SHARED LAYOUT FOR THE
000400*                IN-MEMORY ARC TABLE BUILT BY PNETSTEP AND
000500*                PNETCONF AND PASSED BY REFERENCE TO THE
000600*                PNETEVAL AND PNETFIRE CALLED ROUTINES.  KEEP
000700*                THIS IN STEP WITH PNARC.
000800*-----------------------------------------------------------*
000900* HISTORY OF MODIFICATION:
001000*-----------------------------------------------------------*
001100* PN1009 - RSOH    - 12/06/1987 - INITIAL VERSION.
001200*-----------------------------------------------------------*
001300 05  PNA-ID                         PIC X(12).
001400*
001500 05  PNA-TYPE                       PIC X(01).
001600     88  PNA-IS-REGULAR                       VALUE "R".
001700     88  PNA-IS-INHIBITOR                      VALUE "I".
001800     88  PNA-IS-BIDIRECTIONAL                  VALUE "B".
001900*
002000 05  PNA-ENDPOINT-PAIR.
002100     10  PNA-INCOMING-ID            PIC X(12).
002200     10  PNA-OUTGOING-ID            PIC X(12).
002300 05  PNA-ENDPOINT-PAIR-R  REDEFINES PNA-ENDPOINT-PAIR.
002400     10  PNA-ENDPOINT-BOTH          PIC X(24).
