000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PNETFIRE.
000500 AUTHOR.         R SOH SIEW HOE.
000600 INSTALLATION.   OPERATIONS SYSTEMS - BATCH SETTLEMENT.
000700 DATE-WRITTEN.   12 JUN 1987.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT FIRES ONE
001200*               TRANSITION - IT WALKS THE TRANSITION'S ATTACHED
001300*               ARCS AND ADJUSTS THE TOKEN COUNT OF EVERY PLACE
001400*               THE FIRING TOUCHES.  CALLED BY PNETSTEP (STEP
001500*               PROCESSOR) WHEN A TRANSITION IS SELECTED TO
001600*               FIRE, AND BY PNETCONF (CONFLICT RESOLVER) FOR
001700*               THE CALLER-SELECTED TRANSITION.
001800*
001900*NOTE        :  A MISSING ARC ID (NOT FOUND IN THE ARC TABLE)
002000*               IS SIMPLY SKIPPED, PER THE NET RULES.  INHIBITOR
002100*               ARCS NEVER CHANGE A TOKEN COUNT.
002200*
002300*=================================================================
002400* HISTORY OF MODIFICATION:
002500*=================================================================
002600*|TAG    |PROGRAMMER        |DATE      |DESCRIPTION              |
002700*-----------------------------------------------------------------
002800* PN3000  R SOH SIEW HOE     12/06/1987  INITIAL VERSION - SPLIT
002900*                                        OUT OF THE OLD MONOLITH
003000*                                        STEP PROGRAM.
003100* PN3008  D CHONG K B        03/11/1988  FIX - CAPACITY CLAMP WAS
003200*                                        APPLIED AFTER THE
003300*                                        INCREMENT INSTEAD OF
003400*                                        BEFORE IT, SO A PLACE
003500*                                        COULD SIT ONE TOKEN OVER
003600*                                        CAPACITY FOR ONE STEP.
003700*                                        REQUEST TR-0481.
003800* PN3015  A C NG RUEY JER    14/02/1991  FIX - BIDIRECTIONAL ARC
003900*                                        FIRING DID NOT RE-READ
004000*                                        THE PLACE INDEX AFTER
004100*                                        THE DECREMENT, SO THE
004200*                                        INCREMENT COULD TARGET
004300*                                        THE WRONG ROW WHEN A
004400*                                        PLACE ID REPEATED.
004500*                                        REQUEST TR-0602.
004600* PN3019  J LIM YEW          19/01/1999  Y2K REVIEW - NO DATE
004700*                                        FIELDS IN THIS ROUTINE,
004800*                                        NO CHANGE REQUIRED.
004900* PN3024  M WEE TL           08/08/2001  SPLIT THE CAPACITY RULE
005000*                                        OUT INTO ITS OWN
005100*                                        PARAGRAPH, E200, SO THE
005200*                                        CLAMP-THEN-INCREMENT
005300*                                        ORDER FROM PN3008 IS
005400*                                        OBVIOUS IN ONE PLACE.
005500*=================================================================
005600*
005700 EJECT
005800**********************
005900 ENVIRONMENT DIVISION.
006000**********************
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.  IBM-AS400.
006300 OBJECT-COMPUTER.  IBM-AS400.
006400 SPECIAL-NAMES.    CLASS NUM-CLASS IS "0123456789"
006500                   UPSI-0 IS UPSI-SWITCH-0
006600                     ON  STATUS IS U0-ON
006700                     OFF STATUS IS U0-OFF.
006800*
006900***************
007000 DATA DIVISION.
007100***************
007200 WORKING-STORAGE SECTION.
007300*************************
007400 01  FILLER                          PIC X(24)        VALUE
007500     "** PROGRAM PNETFIRE **".
007600*
007700* ------------------ PROGRAM WORKING STORAGE -------------------*
007800 01  WK-C-COMMON.
007900     COPY PNMSG.
007950     05  FILLER                      PIC X(01).
008000*
008100 01  WS-FIRE-WORK-AREA.
008200     05  WS-ARC-SUB                  PIC 9(04)  COMP.
008300     05  WS-ARC-TAB-SUB              PIC 9(04)  COMP.
008400     05  WS-PLACE-TAB-SUB            PIC 9(04)  COMP.
008500     05  WS-ARC-FOUND-SW             PIC X(01).
008600         88  WS-ARC-WAS-FOUND                  VALUE "Y".
008700         88  WS-ARC-WAS-NOT-FOUND               VALUE "N".
008800     05  WS-PLACE-FOUND-SW           PIC X(01).
008900         88  WS-PLACE-WAS-FOUND                VALUE "Y".
009000         88  WS-PLACE-WAS-NOT-FOUND             VALUE "N".
009100     05  WS-CURRENT-TRAN-ID          PIC X(12).
009200     05  WS-WANTED-PLACE-ID          PIC X(12).
009300     05  WS-FOUND-PLACE-SUB          PIC 9(04)  COMP.
009350     05  FILLER                      PIC X(01).
009400*
009500*****************
009600 LINKAGE SECTION.
009700*****************
009800 01  LK-PLACE-TABLE.
009900     05  LK-PLACE-COUNT              PIC 9(04)  COMP.
010000     05  LK-PLACE-ROW OCCURS 200 TIMES
010100                      INDEXED BY LK-PLACE-IDX.
010200         COPY PNPLTAB.
010250     05  FILLER                      PIC X(01).
010300*
010400 01  LK-TRAN-TABLE.
010500     05  LK-TRAN-COUNT               PIC 9(04)  COMP.
010600     05  LK-TRAN-ROW OCCURS 100 TIMES
010700                     INDEXED BY LK-TRAN-IDX.
010800         COPY PNTRTAB.
010850     05  FILLER                      PIC X(01).
010900*
011000 01  LK-ARC-TABLE.
011100     05  LK-ARC-COUNT                PIC 9(04)  COMP.
011200     05  LK-ARC-ROW OCCURS 500 TIMES
011300                    INDEXED BY LK-ARC-IDX.
011400         COPY PNARTAB.
011450     05  FILLER                      PIC X(01).
011500*
011600 01  LK-FIRE-PARMS.
011700     05  LK-FIRE-TRAN-IDX            PIC 9(04)  COMP.
011750     05  FILLER                      PIC X(01).
011800 EJECT
011900*********************************************************
012000 PROCEDURE DIVISION USING LK-PLACE-TABLE
012100                           LK-TRAN-TABLE
012200                           LK-ARC-TABLE
012300                           LK-FIRE-PARMS.
012400*********************************************************
012500 MAIN-MODULE.
012600     PERFORM A000-PROCESS-CALLED-ROUTINE
012700        THRU A099-PROCESS-CALLED-ROUTINE-EX.
012800     GOBACK.
012900*
013000*-----------------------------------------------------------------*
013100 A000-PROCESS-CALLED-ROUTINE.
013200*-----------------------------------------------------------------*
013300     MOVE  PNT-ID (LK-FIRE-TRAN-IDX) TO  WS-CURRENT-TRAN-ID.
013400*
013500     PERFORM B100-FIRE-ONE-ARC
013600        THRU B199-FIRE-ONE-ARC-EX
013700        VARYING WS-ARC-SUB FROM 1 BY 1
013800        UNTIL WS-ARC-SUB > PNT-ARC-COUNT (LK-FIRE-TRAN-IDX).
013900*
014000 A099-PROCESS-CALLED-ROUTINE-EX.
014100     EXIT.
014200*-----------------------------------------------------------------*
014300 B100-FIRE-ONE-ARC.
014400*-----------------------------------------------------------------*
014500     MOVE PNT-ARC-ID (LK-FIRE-TRAN-IDX, WS-ARC-SUB)
014600                              TO  WS-WANTED-PLACE-ID.
014700     PERFORM B150-FIND-ARC-BY-ID
014800        THRU B199-FIND-ARC-BY-ID-EX.
014900*
015000     IF  WS-ARC-WAS-NOT-FOUND
015100         GO TO B199-FIRE-ONE-ARC-EX.
015200*
015300     EVALUATE TRUE
015400         WHEN PNA-IS-REGULAR (WS-ARC-TAB-SUB)
015500              AND PNA-OUTGOING-ID (WS-ARC-TAB-SUB)
015600                    = WS-CURRENT-TRAN-ID
015700             PERFORM C100-FIRE-REGULAR-IN-ARC
015800                THRU C199-FIRE-REGULAR-IN-ARC-EX
015900         WHEN PNA-IS-REGULAR (WS-ARC-TAB-SUB)
016000              AND PNA-INCOMING-ID (WS-ARC-TAB-SUB)
016100                    = WS-CURRENT-TRAN-ID
016200             PERFORM C200-FIRE-REGULAR-OUT-ARC
016300                THRU C299-FIRE-REGULAR-OUT-ARC-EX
016400         WHEN PNA-IS-BIDIRECTIONAL (WS-ARC-TAB-SUB)               PN3015
016500             PERFORM C300-FIRE-BIDIRECT-ARC
016600                THRU C399-FIRE-BIDIRECT-ARC-EX
016700         WHEN OTHER
016800             CONTINUE
016900     END-EVALUATE.
017000*
017100 B199-FIRE-ONE-ARC-EX.
017200     EXIT.
017300*-----------------------------------------------------------------*
017400 B150-FIND-ARC-BY-ID.
017500*-----------------------------------------------------------------*
017600*    LOOKS UP THE ARC ATTACHED TO THE FIRING TRANSITION, NOT
017700*    THE PLACE - WS-WANTED-PLACE-ID IS REUSED AS THE WANTED ARC
017800*    ID HERE (SAME 12 BYTE IDENTIFIER SHAPE) TO AVOID A SECOND
017900*    SCRATCH FIELD.
018000     MOVE "N"                TO  WS-ARC-FOUND-SW.
018100     PERFORM W100-TEST-ARC-ROW-FOR-ID
018200        THRU W199-TEST-ARC-ROW-FOR-ID-EX
018300        VARYING WS-ARC-TAB-SUB FROM 1 BY 1
018400        UNTIL WS-ARC-TAB-SUB > LK-ARC-COUNT
018500           OR WS-ARC-WAS-FOUND.
018600*
018700 B199-FIND-ARC-BY-ID-EX.
018800     EXIT.
018900*-----------------------------------------------------------------*
019000 C100-FIRE-REGULAR-IN-ARC.
019100*-----------------------------------------------------------------*
019200*    REGULAR, PLACE TO TRANSITION - CONSUME ONE TOKEN.
019300     MOVE PNA-INCOMING-ID (WS-ARC-TAB-SUB)
019400                              TO  WS-WANTED-PLACE-ID.
019500     PERFORM D900-FIND-PLACE-BY-ID
019600        THRU D999-FIND-PLACE-BY-ID-EX.
019700     IF  WS-PLACE-WAS-FOUND
019800         PERFORM E100-DECREMENT-PLACE
019900            THRU E199-DECREMENT-PLACE-EX.
020000*
020100 C199-FIRE-REGULAR-IN-ARC-EX.
020200     EXIT.
020300*-----------------------------------------------------------------*
020400 C200-FIRE-REGULAR-OUT-ARC.
020500*-----------------------------------------------------------------*
020600*    REGULAR, TRANSITION TO PLACE - PRODUCE ONE TOKEN.
020700     MOVE PNA-OUTGOING-ID (WS-ARC-TAB-SUB)
020800                              TO  WS-WANTED-PLACE-ID.
020900     PERFORM D900-FIND-PLACE-BY-ID
021000        THRU D999-FIND-PLACE-BY-ID-EX.
021100     IF  WS-PLACE-WAS-FOUND
021200         PERFORM E200-INCREMENT-PLACE
021300            THRU E299-INCREMENT-PLACE-EX.
021400*
021500 C299-FIRE-REGULAR-OUT-ARC-EX.
021600     EXIT.
021700*-----------------------------------------------------------------*
021800 C300-FIRE-BIDIRECT-ARC.
021900*-----------------------------------------------------------------*
022000*    BIDIRECTIONAL - DECREMENT THEN INCREMENT THE SAME PLACE.
022100*    NET EFFECT IS ZERO FOR AN UNBOUNDED PLACE THAT HAD A TOKEN.
022200     IF  PNA-INCOMING-ID (WS-ARC-TAB-SUB) = WS-CURRENT-TRAN-ID
022300         MOVE PNA-OUTGOING-ID (WS-ARC-TAB-SUB)
022400                              TO  WS-WANTED-PLACE-ID
022500     ELSE
022600         MOVE PNA-INCOMING-ID (WS-ARC-TAB-SUB)
022700                              TO  WS-WANTED-PLACE-ID
022800     END-IF.
022900*
023000     PERFORM D900-FIND-PLACE-BY-ID
023100        THRU D999-FIND-PLACE-BY-ID-EX.
023200     IF  WS-PLACE-WAS-FOUND
023300         PERFORM E100-DECREMENT-PLACE
023400            THRU E199-DECREMENT-PLACE-EX
023500         PERFORM E200-INCREMENT-PLACE
023600            THRU E299-INCREMENT-PLACE-EX.
023700*
023800 C399-FIRE-BIDIRECT-ARC-EX.
023900     EXIT.
024000*-----------------------------------------------------------------*
024100 D900-FIND-PLACE-BY-ID.
024200*-----------------------------------------------------------------*
024300     MOVE "N"                TO  WS-PLACE-FOUND-SW.
024400     PERFORM W300-TEST-PLACE-ROW-FOR-ID
024500        THRU W399-TEST-PLACE-ROW-FOR-ID-EX
024600        VARYING WS-FOUND-PLACE-SUB FROM 1 BY 1
024700        UNTIL WS-FOUND-PLACE-SUB > LK-PLACE-COUNT
024800           OR WS-PLACE-WAS-FOUND.
024900*
025000 D999-FIND-PLACE-BY-ID-EX.
025100     EXIT.
025200*-----------------------------------------------------------------*
025300 E100-DECREMENT-PLACE.
025400*-----------------------------------------------------------------*
025500*    TOKEN COUNTS NEVER GO NEGATIVE - ONLY DECREMENT WHEN > 0.
025600     IF  PNP-TOKENS (WS-FOUND-PLACE-SUB) > 0
025700         SUBTRACT 1 FROM PNP-TOKENS (WS-FOUND-PLACE-SUB).
025800*
025900 E199-DECREMENT-PLACE-EX.
026000     EXIT.
026100*-----------------------------------------------------------------*
026200 E200-INCREMENT-PLACE.
026300*-----------------------------------------------------------------*
026400*    CAPACITY RULE - CLAMP FIRST (PN3008), THEN INCREMENT ONLY
026500*    WHEN THE PLACE IS NOT ALREADY AT ITS CAPACITY.  AN
026600*    UNBOUNDED PLACE ALWAYS GETS THE TOKEN.
026700     IF  PNP-IS-BOUNDED (WS-FOUND-PLACE-SUB)                      PN3008
026800         IF  PNP-TOKENS (WS-FOUND-PLACE-SUB)
026900                   > PNP-CAPACITY (WS-FOUND-PLACE-SUB)
027000             MOVE PNP-CAPACITY (WS-FOUND-PLACE-SUB)
027100                              TO  PNP-TOKENS (WS-FOUND-PLACE-SUB)
027200         END-IF
027300         IF  PNP-TOKENS (WS-FOUND-PLACE-SUB)
027400                   < PNP-CAPACITY (WS-FOUND-PLACE-SUB)
027500             ADD 1 TO PNP-TOKENS (WS-FOUND-PLACE-SUB)
027600         END-IF
027700     ELSE
027800         ADD 1 TO PNP-TOKENS (WS-FOUND-PLACE-SUB)
027900     END-IF.
028000*
028100 E299-INCREMENT-PLACE-EX.
028200     EXIT.
028300*-----------------------------------------------------------------*
028400 W100-TEST-ARC-ROW-FOR-ID.
028500*-----------------------------------------------------------------*
028600     IF  PNA-ID (WS-ARC-TAB-SUB) = WS-WANTED-PLACE-ID
028700         MOVE "Y"            TO  WS-ARC-FOUND-SW.
028800*
028900 W199-TEST-ARC-ROW-FOR-ID-EX.
029000     EXIT.
029100*-----------------------------------------------------------------*
029200 W300-TEST-PLACE-ROW-FOR-ID.
029300*-----------------------------------------------------------------*
029400     IF  PNP-ID (WS-FOUND-PLACE-SUB) = WS-WANTED-PLACE-ID
029500         MOVE "Y"            TO  WS-PLACE-FOUND-SW.
029600*
029700 W399-TEST-PLACE-ROW-FOR-ID-EX.
029800     EXIT.
029900*
030000******************************************************************
030100*************** END OF PROGRAM SOURCE  PNETFIRE ***************
030200******************************************************************
