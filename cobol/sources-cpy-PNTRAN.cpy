000100*-----------------------------------------------------------*
000200* COPYBOOK    :  PNTRAN
000300* DESCRIPTION :  TRANSITION RECORD LAYOUT.  ONE 255-BYTE ROW
000400*                PER TRANSITION, CARRYING UP TO 20 ATTACHED
000500*                ARC IDS.  COPIED UNDER A 01-LEVEL HEADER AS
000600*                THE TRANS-FILE / TRANS-OUT FD RECORD AND AS
000700*                THE ELEMENT OF THE IN-MEMORY TRANSITION
000800*                TABLE.
000900*-----------------------------------------------------------*
001000* HISTORY OF MODIFICATION:
001100*-----------------------------------------------------------*
001200* PN1004 - RSOH    - 12/06/1987 - INITIAL VERSION.
001300* PN1022 - DCKAB   - 04/02/1991 - ADD TRANS-ARC-LIST-R
001400*                     REDEFINES SO THE REPORT ROUTINE CAN
001500*                     PRINT THE ARC LIST AS TWO 10-WIDE
001600*                     HALVES INSTEAD OF ONE 240 BYTE BLOCK.
001700*-----------------------------------------------------------*
001800 05  TRANS-ID                     PIC X(12).
001900*
002000 05  TRANS-ENABLED                PIC X(01).
002100     88  TRANS-IS-ENABLED                  VALUE "Y".
002200     88  TRANS-IS-DISABLED                 VALUE "N".
002300*
002400 05  TRANS-ARC-COUNT              PIC 9(02).
002500*
002600 05  TRANS-ARC-LIST.
002700     10  TRANS-ARC-ID             PIC X(12)  OCCURS 20 TIMES.
002800 05  TRANS-ARC-LIST-R  REDEFINES TRANS-ARC-LIST.
002900     10  TRANS-ARC-ID-FIRST10     PIC X(12)  OCCURS 10 TIMES.
003000     10  TRANS-ARC-ID-LAST10      PIC X(12)  OCCURS 10 TIMES.
