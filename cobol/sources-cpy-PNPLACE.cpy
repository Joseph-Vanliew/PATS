000100*-----------------------------------------------------------*
000200* COPYBOOK    :  PNPLACE
000300* DESCRIPTION :  PLACE RECORD LAYOUT.  ONE 21-BYTE ROW PER
000400*                PLACE IN THE NET.  COPIED UNDER A 01-LEVEL
000500*                HEADER BOTH AS THE PLACE-FILE / PLACE-OUT
000600*                FD RECORD AND AS THE ELEMENT OF THE IN-
000700*                MEMORY PLACE TABLE (SEE PN-PLACE-TABLE
000800*                GROUPS IN PNETSTEP, PNETCONF, PNETEVAL AND
000900*                PNETFIRE).
001000*-----------------------------------------------------------*
001100* HISTORY OF MODIFICATION:
001200*-----------------------------------------------------------*
001300* PN1003 - RSOH    - 12/06/1987 - INITIAL VERSION.
001400* PN1021 - DCKAB   - 04/02/1991 - ADD PLACE-ID-KEY REDEFINES
001500*                     SO THE TABLE SEARCH ROUTINE CAN BUILD
001600*                     A ROOT/SEQUENCE COMPARE KEY WITHOUT A
001700*                     SEPARATE MOVE.
001800*-----------------------------------------------------------*
001900 05  PLACE-ID                     PIC X(12).
002000 05  PLACE-ID-KEY  REDEFINES PLACE-ID.
002100     10  PLACE-ID-ROOT            PIC X(08).
002200     10  PLACE-ID-SEQ             PIC X(04).
002300*
002400 05  PLACE-TOKENS                 PIC 9(04).
002500*
002600 05  PLACE-BOUNDED                PIC X(01).
002700     88  PLACE-IS-BOUNDED                  VALUE "Y".
002800     88  PLACE-IS-UNBOUNDED                VALUE "N".
002900*
003000 05  PLACE-CAPACITY                PIC 9(04).
