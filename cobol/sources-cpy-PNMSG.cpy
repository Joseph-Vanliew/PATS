000100*-----------------------------------------------------------*
000200* COPYBOOK    :  PNMSG
000300* DESCRIPTION :  COMMON FILE STATUS / ABEND SWITCH WORK AREA
000400*                SHARED BY ALL STEP-ENGINE PROGRAMS.  COPIED
000500*                UNDER A 01-LEVEL WK-C-COMMON GROUP THE SAME
000600*                WAY THIS SHOP HAS ALWAYS COPIED ASCMWS.
000700*-----------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------*
001000* PN1000 - RSOH    - 12/06/1987 - INITIAL VERSION FOR THE
001100*                     NET STEP ENGINE REWRITE OF THE OLD
001200*                     SETTLEMENT VALIDATION WORK AREA.
001300* PN1014 - DCKAB   - 04/02/1991 - ADD RECORD-NOT-FOUND STATUS
001400*                     CONDITION FOR TABLE LOOKUP MISSES.
001500* PN1099 - JLIMY   - 19/01/1999 - Y2K REVIEW - NO DATE FIELDS
001600*                     IN THIS WORK AREA, NO CHANGE REQUIRED.
001700*-----------------------------------------------------------*
001800 05  WK-C-FILE-STATUS            PIC X(02).
001900     88  WK-C-SUCCESSFUL                  VALUE "00".
002000     88  WK-C-END-OF-FILE                 VALUE "10".
002100     88  WK-C-RECORD-NOT-FOUND            VALUE "23".
002200*
002300 05  WK-C-ABEND-SW                PIC X(01).
002400     88  WK-C-ABEND-YES                   VALUE "Y".
002500     88  WK-C-ABEND-NO                    VALUE "N".
