000100*-----------------------------------------------------------*
000200* COPYBOOK    :  PNARC
000300* DESCRIPTION :  ARC RECORD LAYOUT.  ONE 37-BYTE ROW PER ARC
000400*                JOINING A PLACE AND A TRANSITION.  COPIED
000500*                UNDER A 01-LEVEL HEADER AS THE ARC-FILE FD
000600*                RECORD AND AS THE ELEMENT OF THE IN-MEMORY
000700*                ARC TABLE.
000800*-----------------------------------------------------------*
000900* HISTORY OF MODIFICATION:
001000*-----------------------------------------------------------*
001100* PN1005 - RSOH    - 12/06/1987 - INITIAL VERSION.
001200* PN1023 - DCKAB   - 04/02/1991 - ADD ARC-ENDPOINT-PAIR-R
001300*                     REDEFINES SO AN ARC'S TWO ENDPOINT IDS
001400*                     CAN BE COMPARED AS ONE 24-BYTE BLOCK
001500*                     WHEN CHECKING FOR A BIDIRECTIONAL ARC.
001600*-----------------------------------------------------------*
001700 05  ARC-ID                        PIC X(12).
001800*
001900 05  ARC-TYPE                      PIC X(01).
002000     88  ARC-IS-REGULAR                     VALUE "R".
002100     88  ARC-IS-INHIBITOR                   VALUE "I".
002200     88  ARC-IS-BIDIRECTIONAL               VALUE "B".
002300*
002400 05  ARC-ENDPOINT-PAIR.
002500     10  ARC-INCOMING-ID           PIC X(12).
002600     10  ARC-OUTGOING-ID           PIC X(12).
002700 05  ARC-ENDPOINT-PAIR-R  REDEFINES ARC-ENDPOINT-PAIR.
002800     10  ARC-ENDPOINT-BOTH         PIC X(24).
