000100*-----------------------------------------------------------*
000200* COPYBOOK    :  PNCTL
000300* DESCRIPTION :  NET CONTROL RECORD LAYOUT.  ONE 13-BYTE
000400*                RECORD CARRYING THE RUN MODE AND, FOR THE
000500*                CONFLICT RESOLVER, THE CALLER-SELECTED
000600*                TRANSITION ID.
000700*-----------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------*
001000* PN1006 - RSOH    - 12/06/1987 - INITIAL VERSION.
001100* PN1024 - DCKAB   - 04/02/1991 - ADD SELECTED-TRANS-ID-R
001200*                     REDEFINES TO MATCH THE ROOT/SEQUENCE
001300*                     KEY SPLIT USED ELSEWHERE IN THE SUITE.
001400*-----------------------------------------------------------*
001500 05  DETERMINISTIC-MODE            PIC X(01).
001600     88  NET-IS-DETERMINISTIC               VALUE "Y".
001700     88  NET-IS-RANDOM                      VALUE "N".
001800*
001900 05  SELECTED-TRANS-ID              PIC X(12).
002000 05  SELECTED-TRANS-ID-R  REDEFINES SELECTED-TRANS-ID.
002100     10  SELECTED-TRANS-ID-ROOT     PIC X(08).
002200     10  SELECTED-TRANS-ID-SEQ      PIC X(04).
