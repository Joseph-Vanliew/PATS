000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PNETSTEP.
000500 AUTHOR.         R SOH SIEW HOE.
000600 INSTALLATION.   OPERATIONS SYSTEMS - BATCH SETTLEMENT.
000700 DATE-WRITTEN.   12 JUN 1987.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS THE SIMULATION STEP PROCESSOR FOR THE
001200*               NET STEP ENGINE.  IT READS THE CONTROL, PLACE,
001300*               TRANSITION AND ARC FILES FOR ONE NET INTO
001400*               MEMORY, CALLS PNETEVAL ONCE PER TRANSITION TO
001500*               DECIDE WHICH ARE ENABLED, FIRES ONE OF THEM
001600*               THROUGH PNETFIRE (OR FLAGS A CONFLICT WHEN THE
001700*               NET IS RUNNING IN DETERMINISTIC MODE), AND
001800*               WRITES THE RESULTING PLACE AND TRANSITION
001900*               STATE PLUS A STEP REPORT.
002000*
002100*NOTE        :  THIS PROGRAM DOES NOT TOUCH THE ARC FILE ON
002200*               OUTPUT - ARCS NEVER CHANGE ACROSS A STEP, SO
002300*               NONE IS WRITTEN BACK.  SEE PNETCONF FOR THE
002400*               COMPANION CONFLICT-RESOLUTION RUN.
002500*
002600*=================================================================
002700* HISTORY OF MODIFICATION:
002800*=================================================================
002900*|TAG    |PROGRAMMER        |DATE      |DESCRIPTION              |
003000*-----------------------------------------------------------------
003100* PN4000  R SOH SIEW HOE     12/06/1987  INITIAL VERSION.
003200* PN4007  D CHONG K B        03/11/1988  FIX - A NET WITH ZERO
003300*                                        ENABLED TRANSITIONS WAS
003400*                                        LEAVING THE PREVIOUS
003500*                                        RUN'S ENABLED FLAGS ON
003600*                                        THE TRANSITION TABLE.
003700*                                        NOW EVERY ROW IS FORCED
003800*                                        TO 'N' BEFORE THE
003900*                                        SELECTION STEP RUNS.
004000*                                        REQUEST TR-0481.
004100* PN4016  A C NG RUEY JER    14/02/1991  FIX - DETERMINISTIC
004200*                                        CONFLICT CASE WAS
004300*                                        CALLING PNETFIRE BY
004400*                                        MISTAKE. REQUEST
004500*                                        TR-0602.
004600* PN4019  J LIM YEW          19/01/1999  Y2K REVIEW - WK-C-RUN-
004700*                                        DATE IS A RUN-DATE
004800*                                        DISPLAY FIELD ONLY, NOT
004900*                                        STORED ACROSS RUNS, SO
005000*                                        NO CENTURY WINDOW LOGIC
005100*                                        IS NEEDED HERE.
005200* PN4025  M WEE TL           08/08/2001  SPLIT THE SELECTION AND
005300*                                        FIRING LOGIC OUT OF
005400*                                        MAIN-MODULE INTO ITS
005500*                                        OWN D100 PARAGRAPH.
005600* PN4031  S KOH PEI LING     17/09/2009  ADD WS-TOKENS-BEFORE-
005700*                                        TABLE SO THE STEP
005800*                                        REPORT CAN PRINT A
005900*                                        BEFORE/AFTER TOKEN
006000*                                        COUNT PER PLACE.
006050*                                        REQUEST TR-1140.
006075* PN4038  T YAP SC           04/03/2013  FIX - A BOUNDED PLACE
006082*                                        LOADED OVER ITS OWN
006089*                                        CAPACITY WAS WRITTEN
006096*                                        BACK UNCHANGED UNLESS
006103*                                        THIS STEP'S FIRING ARC
006110*                                        HAPPENED TO TARGET IT.
006117*                                        B210-READ-ONE-PLACE NOW
006124*                                        CLAMPS ON LOAD, THE SAME
006131*                                        AS PNETFIRE DOES ON A
006138*                                        FIRE.  AN UNREADABLE
006145*                                        CAPACITY ON A BOUNDED
006152*                                        ROW DEFAULTS TO ZERO
006159*                                        FIRST.  REQUEST TR-1288.
006200*=================================================================
006300*
006400 EJECT
006500**********************
006600 ENVIRONMENT DIVISION.
006700**********************
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER.  IBM-AS400.
007000 OBJECT-COMPUTER.  IBM-AS400.
007100 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
007200                   CLASS NUM-CLASS IS "0123456789"
007300                   UPSI-0 IS UPSI-SWITCH-0
007400                     ON  STATUS IS U0-ON
007500                     OFF STATUS IS U0-OFF.
007600*
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT CONTROL-FILE  ASSIGN TO CONTROLF
008000            ORGANIZATION IS SEQUENTIAL
008100     FILE STATUS IS WK-C-FILE-STATUS.
008200*
008300     SELECT PLACE-FILE    ASSIGN TO PLACEIN
008400            ORGANIZATION IS SEQUENTIAL
008500     FILE STATUS IS WK-C-FILE-STATUS.
008600*
008700     SELECT TRANS-FILE    ASSIGN TO TRANSIN
008800            ORGANIZATION IS SEQUENTIAL
008900     FILE STATUS IS WK-C-FILE-STATUS.
009000*
009100     SELECT ARC-FILE      ASSIGN TO ARCIN
009200            ORGANIZATION IS SEQUENTIAL
009300     FILE STATUS IS WK-C-FILE-STATUS.
009400*
009500     SELECT PLACE-OUT     ASSIGN TO PLACEOUT
009600            ORGANIZATION IS SEQUENTIAL
009700     FILE STATUS IS WK-C-FILE-STATUS.
009800*
009900     SELECT TRANS-OUT     ASSIGN TO TRANSOUT
010000            ORGANIZATION IS SEQUENTIAL
010100     FILE STATUS IS WK-C-FILE-STATUS.
010200*
010300     SELECT REPORT-FILE   ASSIGN TO RPTOUT
010400            ORGANIZATION IS SEQUENTIAL
010500     FILE STATUS IS WK-C-FILE-STATUS.
010600*
010700 EJECT
010800***************
010900 DATA DIVISION.
011000***************
011100 FILE SECTION.
011200***************
011300 FD  CONTROL-FILE
011400     LABEL RECORDS ARE OMITTED
011500     RECORD CONTAINS 13 CHARACTERS
011600 DATA RECORD IS CONTROL-FILE-RECORD.
011700 01  CONTROL-FILE-RECORD.
011800     COPY PNCTL.
011900*
012000 FD  PLACE-FILE
012100     LABEL RECORDS ARE OMITTED
012200     RECORD CONTAINS 21 CHARACTERS
012300 DATA RECORD IS PLACE-FILE-RECORD.
012400 01  PLACE-FILE-RECORD.
012500     COPY PNPLACE.
012600*
012700 FD  TRANS-FILE
012800     LABEL RECORDS ARE OMITTED
012900     RECORD CONTAINS 255 CHARACTERS
013000 DATA RECORD IS TRANS-FILE-RECORD.
013100 01  TRANS-FILE-RECORD.
013200     COPY PNTRAN.
013300*
013400 FD  ARC-FILE
013500     LABEL RECORDS ARE OMITTED
013600     RECORD CONTAINS 37 CHARACTERS
013700 DATA RECORD IS ARC-FILE-RECORD.
013800 01  ARC-FILE-RECORD.
013900     COPY PNARC.
014000*
014100 FD  PLACE-OUT
014200     LABEL RECORDS ARE OMITTED
014300     RECORD CONTAINS 21 CHARACTERS
014400 DATA RECORD IS PLACE-OUT-RECORD.
014500 01  PLACE-OUT-RECORD.
014600     COPY PNPLACE.
014700*
014800 FD  TRANS-OUT
014900     LABEL RECORDS ARE OMITTED
015000     RECORD CONTAINS 255 CHARACTERS
015100 DATA RECORD IS TRANS-OUT-RECORD.
015200 01  TRANS-OUT-RECORD.
015300     COPY PNTRAN.
015400*
015500 FD  REPORT-FILE
015600     LABEL RECORDS ARE OMITTED
015700     RECORD CONTAINS 80 CHARACTERS
015800 DATA RECORD IS REPORT-FILE-RECORD.
015900 01  REPORT-FILE-RECORD.
016000     COPY PNRPT.
016100*
016200 EJECT
016300*************************
016400 WORKING-STORAGE SECTION.
016500*************************
016600 01  FILLER                          PIC X(24)        VALUE
016700     "** PROGRAM PNETSTEP **".
016800*
016900* ------------------ PROGRAM WORKING STORAGE -------------------*
017000 01  WK-C-COMMON.
017100     COPY PNMSG.
017150     05  FILLER                      PIC X(01).
017200*
017300 01  WK-C-DATE-AREA.
017400     COPY PNDATE.
017450     05  FILLER                      PIC X(01).
017500*
017600 01  WS-STEP-WORK-AREA.
017700     05  WS-PLACE-SUB                PIC 9(04)  COMP.
017800     05  WS-TRAN-SUB                  PIC 9(04)  COMP.
017900     05  WS-ARC-SUB                   PIC 9(04)  COMP.
018000     05  WS-ENABLED-COUNT             PIC 9(04)  COMP.
018100     05  WS-SELECTED-TRAN-SUB         PIC 9(04)  COMP
018200                                       VALUE ZERO.
018300     05  WS-EOF-SW                    PIC X(01).
018400         88  WS-AT-END-OF-FILE                 VALUE "Y".
018500         88  WS-NOT-AT-END-OF-FILE               VALUE "N".
018600     05  WS-CONFLICT-SW               PIC X(01).
018700         88  WS-CONFLICT-FOUND                  VALUE "Y".
018800         88  WS-NO-CONFLICT                     VALUE "N".
018900     05  WS-FIRED-TRAN-ID              PIC X(12).
019000     05  WS-RUN-MODE-TEXT              PIC X(14).
019100     05  WS-RPT-NUM-TEXT                PIC 9(04).
019150     05  FILLER                       PIC X(01).
019200*
019300 01  WS-TOKENS-BEFORE-TABLE.
019400     05  WS-TOKENS-BEFORE             PIC 9(04)
019500                                       OCCURS 200 TIMES.
019550     05  FILLER                      PIC X(01).
019600*
019700 01  WS-EVAL-PARMS.
019800     05  WS-EVAL-TRAN-IDX             PIC 9(04)  COMP.
019900     05  WS-EVAL-RESULT               PIC X(01).
019950     05  FILLER                      PIC X(01).
020000*
020100 01  WS-FIRE-PARMS.
020200     05  WS-FIRE-TRAN-IDX             PIC 9(04)  COMP.
020250     05  FILLER                      PIC X(01).
020300*
020400* ------------- IN-MEMORY NET TABLES (STEP SCOPE) ---------------*
020500 01  WS-PLACE-TABLE.
020600     05  WS-PLACE-COUNT               PIC 9(04)  COMP.
020700     05  WS-PLACE-ROW OCCURS 200 TIMES
020800                      INDEXED BY WS-PLACE-IDX.
020900         COPY PNPLTAB.
020950     05  FILLER                      PIC X(01).
021000*
021100 01  WS-TRAN-TABLE.
021200     05  WS-TRAN-COUNT                PIC 9(04)  COMP.
021300     05  WS-TRAN-ROW OCCURS 100 TIMES
021400                     INDEXED BY WS-TRAN-IDX.
021500         COPY PNTRTAB.
021550     05  FILLER                      PIC X(01).
021600*
021700 01  WS-ARC-TABLE.
021800     05  WS-ARC-COUNT                 PIC 9(04)  COMP.
021900     05  WS-ARC-ROW OCCURS 500 TIMES
022000                    INDEXED BY WS-ARC-IDX.
022100         COPY PNARTAB.
022150     05  FILLER                      PIC X(01).
022200*
022300 EJECT
022400***************************
022500 PROCEDURE DIVISION.
022600***************************
022700 MAIN-MODULE.
022800     PERFORM A000-OPEN-FILES-ROUTINE
022900        THRU A099-OPEN-FILES-ROUTINE-EX.
023000*
023100     PERFORM B100-LOAD-CONTROL-RECORD
023200        THRU B199-LOAD-CONTROL-RECORD-EX.
023300     PERFORM B200-LOAD-PLACE-TABLE
023400        THRU B299-LOAD-PLACE-TABLE-EX.
023500     PERFORM B300-LOAD-TRANS-TABLE
023600        THRU B399-LOAD-TRANS-TABLE-EX.
023700     PERFORM B400-LOAD-ARC-TABLE
023800        THRU B499-LOAD-ARC-TABLE-EX.
023900*
024000     PERFORM C100-EVALUATE-ALL-TRANSITIONS
024100        THRU C199-EVALUATE-ALL-TRANSITIONS-EX.
024200*
024300     PERFORM D100-SELECT-AND-FIRE-ROUTINE
024400        THRU D199-SELECT-AND-FIRE-ROUTINE-EX.
024500*
024600     PERFORM X100-WRITE-PLACE-OUT
024700        THRU X199-WRITE-PLACE-OUT-EX.
024800     PERFORM X200-WRITE-TRANS-OUT
024900        THRU X299-WRITE-TRANS-OUT-EX.
025000     PERFORM X300-WRITE-REPORT-ROUTINE
025100        THRU X399-WRITE-REPORT-ROUTINE-EX.
025200*
025300     PERFORM Z000-END-PROGRAM-ROUTINE
025400        THRU Z999-END-PROGRAM-ROUTINE-EX.
025500*-----------------------------------------------------------------*
025600 A000-OPEN-FILES-ROUTINE.
025700*-----------------------------------------------------------------*
025800     OPEN INPUT  CONTROL-FILE.
025900     IF NOT WK-C-SUCCESSFUL
026000         DISPLAY "PNETSTEP - OPEN FILE ERROR - CONTROL-FILE"
026100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026200         GO TO Y900-ABNORMAL-TERMINATION
026300 END-IF.
026400     OPEN INPUT  PLACE-FILE.
026500     IF NOT WK-C-SUCCESSFUL
026600         DISPLAY "PNETSTEP - OPEN FILE ERROR - PLACE-FILE"
026700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026800         GO TO Y900-ABNORMAL-TERMINATION
026900 END-IF.
027000     OPEN INPUT  TRANS-FILE.
027100     IF NOT WK-C-SUCCESSFUL
027200         DISPLAY "PNETSTEP - OPEN FILE ERROR - TRANS-FILE"
027300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027400         GO TO Y900-ABNORMAL-TERMINATION
027500 END-IF.
027600     OPEN INPUT  ARC-FILE.
027700     IF NOT WK-C-SUCCESSFUL
027800         DISPLAY "PNETSTEP - OPEN FILE ERROR - ARC-FILE"
027900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028000         GO TO Y900-ABNORMAL-TERMINATION
028100 END-IF.
028200     OPEN OUTPUT PLACE-OUT.
028300     IF NOT WK-C-SUCCESSFUL
028400         DISPLAY "PNETSTEP - OPEN FILE ERROR - PLACE-OUT"
028500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028600         GO TO Y900-ABNORMAL-TERMINATION
028700 END-IF.
028800     OPEN OUTPUT TRANS-OUT.
028900     IF NOT WK-C-SUCCESSFUL
029000         DISPLAY "PNETSTEP - OPEN FILE ERROR - TRANS-OUT"
029100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029200         GO TO Y900-ABNORMAL-TERMINATION
029300 END-IF.
029400     OPEN OUTPUT REPORT-FILE.
029500     IF NOT WK-C-SUCCESSFUL
029600         DISPLAY "PNETSTEP - OPEN FILE ERROR - REPORT-FILE"
029700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029800         GO TO Y900-ABNORMAL-TERMINATION
029900 END-IF.
030000     ACCEPT WK-C-RUN-DATE-R  FROM DATE.
030100     ACCEPT WK-C-RUN-TIME    FROM TIME.
030200*
030300 A099-OPEN-FILES-ROUTINE-EX.
030400     EXIT.
030500*-----------------------------------------------------------------*
030600 B100-LOAD-CONTROL-RECORD.
030700*-----------------------------------------------------------------*
030800     READ CONTROL-FILE.
030900     IF NOT WK-C-SUCCESSFUL
031000         DISPLAY "PNETSTEP - READ ERROR - CONTROL-FILE"
031100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
031200         GO TO Y900-ABNORMAL-TERMINATION.
031300*
031400 B199-LOAD-CONTROL-RECORD-EX.
031500     EXIT.
031600*-----------------------------------------------------------------*
031700 B200-LOAD-PLACE-TABLE.
031800*-----------------------------------------------------------------*
031900     MOVE ZERO               TO  WS-PLACE-COUNT.
032000     MOVE "N"                TO  WS-EOF-SW.
032100     PERFORM B210-READ-ONE-PLACE
032200        THRU B219-READ-ONE-PLACE-EX
032300        UNTIL WS-AT-END-OF-FILE.
032400*
032500 B299-LOAD-PLACE-TABLE-EX.
032600     EXIT.
032700*-----------------------------------------------------------------*
032800 B210-READ-ONE-PLACE.
032900*-----------------------------------------------------------------*
033000     READ PLACE-FILE
033100         AT END MOVE "Y"     TO  WS-EOF-SW
033200         GO TO B219-READ-ONE-PLACE-EX.
033300*
033400     IF NOT WK-C-SUCCESSFUL
033500         DISPLAY "PNETSTEP - READ ERROR - PLACE-FILE"
033600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
033700         GO TO Y900-ABNORMAL-TERMINATION.
033800*
033900     ADD 1 TO WS-PLACE-COUNT.
034000     MOVE PLACE-FILE-RECORD  TO  WS-PLACE-ROW (WS-PLACE-COUNT).
034020*
034030*    CLAMP ON LOAD - A BOUNDED PLACE IS NEVER ALLOWED TO SIT      PN4038
034040*    OVER ITS OWN CAPACITY, WHETHER OR NOT THIS STEP'S FIRING     PN4038
034050*    ARC EVER TOUCHES IT.  AN UNREADABLE CAPACITY ON A BOUNDED    PN4038
034060*    ROW IS TREATED AS ZERO BEFORE THE CLAMP IS APPLIED.          PN4038
034070     IF  PNP-IS-BOUNDED (WS-PLACE-COUNT)                          PN4038
034080         IF  PNP-CAPACITY (WS-PLACE-COUNT) NOT NUMERIC            PN4038
034090             MOVE ZERO       TO  PNP-CAPACITY (WS-PLACE-COUNT)    PN4038
034095         END-IF
034100         IF  PNP-TOKENS (WS-PLACE-COUNT)
034110                   > PNP-CAPACITY (WS-PLACE-COUNT)                PN4038
034120             MOVE PNP-CAPACITY (WS-PLACE-COUNT)                   PN4038
034130                              TO  PNP-TOKENS (WS-PLACE-COUNT)     PN4038
034140         END-IF
034150     END-IF.
034160*
034200     MOVE PNP-TOKENS (WS-PLACE-COUNT)                      PN4031
034210                              TO  WS-TOKENS-BEFORE (WS-PLACE-COUNT).
034300*
034400 B219-READ-ONE-PLACE-EX.
034500     EXIT.
034600*-----------------------------------------------------------------*
034700 B300-LOAD-TRANS-TABLE.
034800*-----------------------------------------------------------------*
034900     MOVE ZERO               TO  WS-TRAN-COUNT.
035000     MOVE "N"                TO  WS-EOF-SW.
035100     PERFORM B310-READ-ONE-TRANS
035200        THRU B319-READ-ONE-TRANS-EX
035300        UNTIL WS-AT-END-OF-FILE.
035400*
035500 B399-LOAD-TRANS-TABLE-EX.
035600     EXIT.
035700*-----------------------------------------------------------------*
035800 B310-READ-ONE-TRANS.
035900*-----------------------------------------------------------------*
036000     READ TRANS-FILE
036100         AT END MOVE "Y"     TO  WS-EOF-SW
036200         GO TO B319-READ-ONE-TRANS-EX.
036300*
036400     IF NOT WK-C-SUCCESSFUL
036500         DISPLAY "PNETSTEP - READ ERROR - TRANS-FILE"
036600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
036700         GO TO Y900-ABNORMAL-TERMINATION.
036800*
036900     ADD 1 TO WS-TRAN-COUNT.
037000     MOVE TRANS-FILE-RECORD  TO  WS-TRAN-ROW (WS-TRAN-COUNT).
037100*
037200 B319-READ-ONE-TRANS-EX.
037300     EXIT.
037400*-----------------------------------------------------------------*
037500 B400-LOAD-ARC-TABLE.
037600*-----------------------------------------------------------------*
037700     MOVE ZERO               TO  WS-ARC-COUNT.
037800     MOVE "N"                TO  WS-EOF-SW.
037900     PERFORM B410-READ-ONE-ARC
038000        THRU B419-READ-ONE-ARC-EX
038100        UNTIL WS-AT-END-OF-FILE.
038200*
038300 B499-LOAD-ARC-TABLE-EX.
038400     EXIT.
038500*-----------------------------------------------------------------*
038600 B410-READ-ONE-ARC.
038700*-----------------------------------------------------------------*
038800     READ ARC-FILE
038900         AT END MOVE "Y"     TO  WS-EOF-SW
039000         GO TO B419-READ-ONE-ARC-EX.
039100*
039200     IF NOT WK-C-SUCCESSFUL
039300         DISPLAY "PNETSTEP - READ ERROR - ARC-FILE"
039400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
039500         GO TO Y900-ABNORMAL-TERMINATION.
039600*
039700     ADD 1 TO WS-ARC-COUNT.
039800     MOVE ARC-FILE-RECORD    TO  WS-ARC-ROW (WS-ARC-COUNT).
039900*
040000 B419-READ-ONE-ARC-EX.
040100     EXIT.
040200*-----------------------------------------------------------------*
040300 C100-EVALUATE-ALL-TRANSITIONS.
040400*-----------------------------------------------------------------*
040500     MOVE ZERO               TO  WS-ENABLED-COUNT.
040600     PERFORM C110-EVALUATE-ONE-TRANSITION
040700        THRU C119-EVALUATE-ONE-TRANSITION-EX
040800        VARYING WS-TRAN-SUB FROM 1 BY 1
040900        UNTIL WS-TRAN-SUB > WS-TRAN-COUNT.
041000*
041100 C199-EVALUATE-ALL-TRANSITIONS-EX.
041200     EXIT.
041300*-----------------------------------------------------------------*
041400 C110-EVALUATE-ONE-TRANSITION.
041500*-----------------------------------------------------------------*
041600     MOVE WS-TRAN-SUB         TO  WS-EVAL-TRAN-IDX.
041700     CALL "PNETEVAL"         USING WS-PLACE-TABLE
041800                                   WS-TRAN-TABLE
041900                                   WS-ARC-TABLE
042000                                   WS-EVAL-PARMS.
042100*
042200     MOVE WS-EVAL-RESULT      TO  PNT-ENABLED (WS-TRAN-SUB).
042300     IF  PNT-IS-ENABLED (WS-TRAN-SUB)
042400         ADD 1 TO WS-ENABLED-COUNT.
042500*
042600 C119-EVALUATE-ONE-TRANSITION-EX.
042700     EXIT.
042800*-----------------------------------------------------------------*
042900 D100-SELECT-AND-FIRE-ROUTINE.
043000*-----------------------------------------------------------------*
043100     MOVE "N"                TO  WS-CONFLICT-SW.
043200     MOVE SPACES              TO  WS-FIRED-TRAN-ID.
043300*
043400     EVALUATE TRUE
043500         WHEN NET-IS-DETERMINISTIC
043600              AND WS-ENABLED-COUNT > 1                            PN4016  
043700*            A GENUINE CONFLICT - LEAVE EVERY ENABLED ROW 'Y',
043800*            NOTHING FIRES, REPORT IT BACK TO THE CALLER.
043900             MOVE "Y"         TO  WS-CONFLICT-SW
044000             MOVE "CONFLICT"  TO  WS-FIRED-TRAN-ID
044100*
044200         WHEN WS-ENABLED-COUNT = 0                                PN4007  
044300*            NOTHING ENABLED - TOKENS UNCHANGED, ALL 'N'
044400*            ALREADY, NOTHING FURTHER TO DO.
044500             MOVE "NONE"      TO  WS-FIRED-TRAN-ID
044600*
044700         WHEN OTHER
044800*            EXACTLY ONE ENABLED, OR SEVERAL IN NON-
044900*            DETERMINISTIC MODE - THE FIRST ENABLED ROW IN
045000*            TABLE ORDER IS AS GOOD A CHOICE AS ANY OTHER.
045100             PERFORM D110-FIND-FIRST-ENABLED
045200                THRU D119-FIND-FIRST-ENABLED-EX
045300             PERFORM D120-CLEAR-OTHER-ENABLED-FLAGS
045400                THRU D129-CLEAR-OTHER-ENABLED-FLAGS-EX
045500             MOVE WS-SELECTED-TRAN-SUB
045600                              TO  WS-FIRE-TRAN-IDX
045700             CALL "PNETFIRE" USING WS-PLACE-TABLE
045800                                   WS-TRAN-TABLE
045900                                   WS-ARC-TABLE
046000                                   WS-FIRE-PARMS
046100             MOVE PNT-ID (WS-SELECTED-TRAN-SUB)
046200                              TO  WS-FIRED-TRAN-ID
046300     END-EVALUATE.
046400*
046500 D199-SELECT-AND-FIRE-ROUTINE-EX.
046600     EXIT.
046700*-----------------------------------------------------------------*
046800 D110-FIND-FIRST-ENABLED.
046900*-----------------------------------------------------------------*
047000     MOVE ZERO               TO  WS-SELECTED-TRAN-SUB.
047100     PERFORM D115-TEST-ONE-TRANS-ENABLED
047200        THRU D119-TEST-ONE-TRANS-ENABLED-EX
047300        VARYING WS-TRAN-SUB FROM 1 BY 1
047400        UNTIL WS-TRAN-SUB > WS-TRAN-COUNT
047500           OR WS-SELECTED-TRAN-SUB NOT = ZERO.
047600*
047700 D119-FIND-FIRST-ENABLED-EX.
047800     EXIT.
047900*-----------------------------------------------------------------*
048000 D115-TEST-ONE-TRANS-ENABLED.
048100*-----------------------------------------------------------------*
048200     IF  PNT-IS-ENABLED (WS-TRAN-SUB)
048300         MOVE WS-TRAN-SUB    TO  WS-SELECTED-TRAN-SUB.
048400*
048500 D119-TEST-ONE-TRANS-ENABLED-EX.
048600     EXIT.
048700*-----------------------------------------------------------------*
048800 D120-CLEAR-OTHER-ENABLED-FLAGS.
048900*-----------------------------------------------------------------*
049000     PERFORM D125-CLEAR-ONE-ENABLED-FLAG
049100        THRU D129-CLEAR-ONE-ENABLED-FLAG-EX
049200        VARYING WS-TRAN-SUB FROM 1 BY 1
049300        UNTIL WS-TRAN-SUB > WS-TRAN-COUNT.
049400*
049500 D129-CLEAR-OTHER-ENABLED-FLAGS-EX.
049600     EXIT.
049700*-----------------------------------------------------------------*
049800 D125-CLEAR-ONE-ENABLED-FLAG.
049900*-----------------------------------------------------------------*
050000     IF  WS-TRAN-SUB NOT = WS-SELECTED-TRAN-SUB
050100         MOVE "N"            TO  PNT-ENABLED (WS-TRAN-SUB).
050200*
050300 D129-CLEAR-ONE-ENABLED-FLAG-EX.
050400     EXIT.
050500*-----------------------------------------------------------------*
050600 X100-WRITE-PLACE-OUT.
050700*-----------------------------------------------------------------*
050800     PERFORM X110-WRITE-ONE-PLACE
050900        THRU X119-WRITE-ONE-PLACE-EX
051000        VARYING WS-PLACE-SUB FROM 1 BY 1
051100        UNTIL WS-PLACE-SUB > WS-PLACE-COUNT.
051200*
051300 X199-WRITE-PLACE-OUT-EX.
051400     EXIT.
051500*-----------------------------------------------------------------*
051600 X110-WRITE-ONE-PLACE.
051700*-----------------------------------------------------------------*
051800     MOVE WS-PLACE-ROW (WS-PLACE-SUB) TO  PLACE-OUT-RECORD.
051900     WRITE PLACE-OUT-RECORD.
052000     IF NOT WK-C-SUCCESSFUL
052100         DISPLAY "PNETSTEP - WRITE ERROR - PLACE-OUT"
052200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
052300         GO TO Y900-ABNORMAL-TERMINATION.
052400*
052500 X119-WRITE-ONE-PLACE-EX.
052600     EXIT.
052700*-----------------------------------------------------------------*
052800 X200-WRITE-TRANS-OUT.
052900*-----------------------------------------------------------------*
053000     PERFORM X210-WRITE-ONE-TRANS
053100        THRU X219-WRITE-ONE-TRANS-EX
053200        VARYING WS-TRAN-SUB FROM 1 BY 1
053300        UNTIL WS-TRAN-SUB > WS-TRAN-COUNT.
053400*
053500 X299-WRITE-TRANS-OUT-EX.
053600     EXIT.
053700*-----------------------------------------------------------------*
053800 X210-WRITE-ONE-TRANS.
053900*-----------------------------------------------------------------*
054000     MOVE WS-TRAN-ROW (WS-TRAN-SUB)   TO  TRANS-OUT-RECORD.
054100     WRITE TRANS-OUT-RECORD.
054200     IF NOT WK-C-SUCCESSFUL
054300         DISPLAY "PNETSTEP - WRITE ERROR - TRANS-OUT"
054400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
054500         GO TO Y900-ABNORMAL-TERMINATION.
054600*
054700 X219-WRITE-ONE-TRANS-EX.
054800     EXIT.
054900*-----------------------------------------------------------------*
055000 X300-WRITE-REPORT-ROUTINE.
055100*-----------------------------------------------------------------*
055200     IF  NET-IS-DETERMINISTIC
055300         MOVE "DETERMINISTIC"  TO  WS-RUN-MODE-TEXT
055400     ELSE
055500         MOVE "RANDOM"         TO  WS-RUN-MODE-TEXT
055600     END-IF.
055700*
055800     MOVE SPACES              TO  REPORT-FILE-RECORD.
055900     MOVE "PNETSTEP STEP RPT" TO  RPT-LABEL OF REPORT-FILE-RECORD.
056000     STRING "MODE=" WS-RUN-MODE-TEXT
056100         DELIMITED BY SIZE
056200                              INTO RPT-DETAIL-TEXT
056300                                      OF REPORT-FILE-RECORD.
056400     WRITE REPORT-FILE-RECORD.
056500*
056600     PERFORM X310-PRINT-TRANS-LINE
056700        THRU X319-PRINT-TRANS-LINE-EX
056800        VARYING WS-TRAN-SUB FROM 1 BY 1
056900        UNTIL WS-TRAN-SUB > WS-TRAN-COUNT.
057000*
057100     PERFORM X320-PRINT-PLACE-LINE
057200        THRU X329-PRINT-PLACE-LINE-EX
057300        VARYING WS-PLACE-SUB FROM 1 BY 1
057400        UNTIL WS-PLACE-SUB > WS-PLACE-COUNT.
057500*
057600     MOVE SPACES              TO  REPORT-FILE-RECORD.
057700     MOVE "ENABLED COUNT"     TO  RPT-LABEL OF REPORT-FILE-RECORD.
057800     MOVE WS-ENABLED-COUNT    TO  WS-RPT-NUM-TEXT.
057900     STRING WS-RPT-NUM-TEXT
058000         DELIMITED BY SIZE
058100                              INTO RPT-DETAIL-TEXT
058200                                      OF REPORT-FILE-RECORD.
058300     WRITE REPORT-FILE-RECORD.
058400*
058500     MOVE SPACES              TO  REPORT-FILE-RECORD.
058600     MOVE "FIRED TRANSITION"  TO  RPT-LABEL OF REPORT-FILE-RECORD.
058700     MOVE WS-FIRED-TRAN-ID    TO  RPT-DETAIL-TEXT
058800                                      OF REPORT-FILE-RECORD.
058900     WRITE REPORT-FILE-RECORD.
059000*
059100 X399-WRITE-REPORT-ROUTINE-EX.
059200     EXIT.
059300*-----------------------------------------------------------------*
059400 X310-PRINT-TRANS-LINE.
059500*-----------------------------------------------------------------*
059600     MOVE SPACES              TO  REPORT-FILE-RECORD.
059700     MOVE PNT-ID (WS-TRAN-SUB) TO  RPT-LABEL OF REPORT-FILE-RECORD.
059800     STRING "ENABLED=" PNT-ENABLED (WS-TRAN-SUB)
059900         DELIMITED BY SIZE
060000                              INTO RPT-DETAIL-TEXT
060100                                      OF REPORT-FILE-RECORD.
060200     WRITE REPORT-FILE-RECORD.
060300*
060400 X319-PRINT-TRANS-LINE-EX.
060500     EXIT.
060600*-----------------------------------------------------------------*
060700 X320-PRINT-PLACE-LINE.
060800*-----------------------------------------------------------------*
060900     MOVE SPACES              TO  REPORT-FILE-RECORD.
061000     MOVE PNP-ID (WS-PLACE-SUB) TO  RPT-LABEL OF REPORT-FILE-RECORD.
061100     STRING "BEFORE=" WS-TOKENS-BEFORE (WS-PLACE-SUB)             PN4031  
061200            " AFTER=" PNP-TOKENS (WS-PLACE-SUB)
061300         DELIMITED BY SIZE
061400                              INTO RPT-DETAIL-TEXT
061500                                      OF REPORT-FILE-RECORD.
061600     WRITE REPORT-FILE-RECORD.
061700*
061800 X329-PRINT-PLACE-LINE-EX.
061900     EXIT.
062000*-----------------------------------------------------------------*
062100 Y900-ABNORMAL-TERMINATION.
062200*-----------------------------------------------------------------*
062300     MOVE "Y"                 TO  WK-C-ABEND-SW.
062400     PERFORM Z000-END-PROGRAM-ROUTINE
062500        THRU Z999-END-PROGRAM-ROUTINE-EX.
062600*-----------------------------------------------------------------*
062700 Z000-END-PROGRAM-ROUTINE.
062800*-----------------------------------------------------------------*
062900     CLOSE CONTROL-FILE.
063000     CLOSE PLACE-FILE.
063100     CLOSE TRANS-FILE.
063200     CLOSE ARC-FILE.
063300     CLOSE PLACE-OUT.
063400     CLOSE TRANS-OUT.
063500     CLOSE REPORT-FILE.
063600     GO TO Z000-END-PROGRAM.
063700*
063800 Z999-END-PROGRAM-ROUTINE-EX.
063900     EXIT.
064000*-----------------------------------------------------------------*
064100 Z000-END-PROGRAM.
064200*-----------------------------------------------------------------*
064300     IF  WK-C-ABEND-YES
064400         STOP RUN WITH RETURN CODE 16
064500     ELSE
064600         STOP RUN.
064700*
064800******************************************************************
064900*************** END OF PROGRAM SOURCE  PNETSTEP ***************
065000******************************************************************
